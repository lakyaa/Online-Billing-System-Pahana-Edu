000100******************************************************************
000200*    PAHAERRS.CPY                                                *
000300*    ERROR LOG RECORD LAYOUT - SHARED BY PAHABILL, PAHACMNT AND  *
000400*    PAHAIMNT.  CARRIES THE OFFENDING INPUT LINE UNCHANGED PLUS  *
000500*    A SHORT CODE AND TEXT SO AN OPERATOR CAN TRACE A REJECTED   *
000600*    TRANSACTION BACK TO ITS SOURCE RECORD WITHOUT A RERUN.      *
000700*                                                   PBR0923 JRM  *
000800******************************************************************
000900 01  PH-ERROR-LOG-REC.
001000     05 PH-ERR-REJECTED-REC          PIC X(99).
001100     05 PH-ERR-CODE                  PIC X(20).
001200     05 PH-ERR-TEXT                  PIC X(40).
001300     05 FILLER                       PIC X(01).
