000100******************************************************************
000200*    PAHABREQ.CPY                                                *
000300*    BILL-REQUEST TRANSACTION RECORD LAYOUT                      *
000400*    ONE RECORD = ONE CUSTOMER'S BILLING REQUEST FOR THIS RUN.   *
000500*    CARRIES THE ACCOUNT TO BILL PLUS UP TO 10 PRICED LINE       *
000600*    ITEMS THE OPERATOR ADDED TO THE BILL BEFORE SUBMITTING IT.  *
000700*    FIXED 10-OCCURRENCE REPEATING GROUP, SIZED FOR THE LARGEST  *
000800*    BILL CATALOGUE REVIEW HAS EVER SEEN COME THROUGH BILLING -  *
000900*    A BILL REQUESTING MORE THAN 10 LINE ITEMS IS REJECTED.      *
001000*                                                   PBR0923 JRM  *
001100******************************************************************
001200 01  PH-BILL-REQUEST-REC.
001300     05 PH-BREQ-ACCOUNT-NO           PIC X(15).
001400     05 PH-BREQ-LINE-ITEM-COUNT      PIC 9(02).
001500     05 PH-BREQ-LINE-ITEM OCCURS 10 TIMES
001600                          INDEXED BY PH-BREQ-LINE-IDX.
001700        10 PH-BREQ-ITEM-CODE         PIC X(10).
001800        10 PH-BREQ-ITEM-QTY          PIC 9(05).
001900     05 FILLER                      PIC X(41).
