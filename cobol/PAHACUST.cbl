000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAHACUST.
000300 AUTHOR. R. G. BALSIMELLI.
000400 INSTALLATION. PAHANA EDU DATA PROCESSING - BILLING UNIT.
000500 DATE-WRITTEN. 10/04/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BILLING USE ONLY.
000800******************************************************************
000900*                     C H A N G E   L O G                       *
001000******************************************************************
001100* 100493 RGB PCM0001 ORIGINAL CUSTOMER MASTER LOOKUP-BY-ACCOUNT  *
001200*              SUBPROGRAM, CARVED OUT OF THE OLD MONOLITHIC      *
001300*              BILLING DRIVER SO ANY CALLER CAN REUSE THE LOOKUP.*
001400* 051895 RGB PCM0009 RECORD KEY CHANGED FROM A COMP-3 ACCOUNT    *
001500*              NUMBER TO PIC X(15) TO MATCH THE NEW 15-POSITION  *
001600*              ALPHANUMERIC ACCOUNT NUMBERING SCHEME.            *
001700* 091997 LMC PCM0017 ADDED LK-CUST-FOUND-SW SO THE CALLER CAN    *
001800*              TELL "NOT ON FILE" APART FROM "FILE STATUS ERROR" *
001900*              WITHOUT INSPECTING FS-CUSTOMER DIRECTLY.          *
002000* 122298 LMC PCM0024 Y2K REVIEW - NO DATE FIELDS IN THIS MASTER  *
002100*              RECORD, NOTHING TO REMEDIATE.  SIGNED OFF.        *
002200* 061403 DAP PCM0030 ADDED WS-LOOKUP-COUNTERS FOR THE NIGHTLY     *
002300*              OPERATIONS LOG - COUNTS LOOKUPS AND MISSES PER    *
002400*              RUN WITHOUT ADDING A SEPARATE REPORT STEP.        *
002500* 140709 DAP PCM0036 CLOSE THE FILE ON EVERY CALL AGAIN - A       *
002600*              LEFT-OPEN HANDLE WAS SURVIVING ACROSS JOB STEPS   *
002700*              ON THE NEW SCHEDULER AND LOCKING THE MASTER.      *
002800* 031512 DAP PCM0040 WS-UNITS-EDIT AND WS-NOTFOUND-COUNT PULLED  *
002900*              OUT OF THEIR GROUPS TO 77-LEVELS - NEITHER ONE WAS *
003000*              PART OF A REWRITABLE RECORD.                       *
003100* 031512 DAP PCM0041 ADDED LK-CUSTOMER-MASTER-REG-R SO A CALLER  *
003200*              CAN MOVE THE WHOLE LOOKUP ANSWER AS ONE RAW       *
003300*              FIELD INSTEAD OF NAMING EVERY SUBFIELD.           *
003400******************************************************************
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS PH-CLASE-NUMERICA IS '0' THRU '9'
004100     UPSI-0 ON STATUS IS PH-SW-TRACE-ON
004200             OFF STATUS IS PH-SW-TRACE-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT CUSTOMER-MASTER
004800         ASSIGN TO 'CUSTMAST'
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS RANDOM
005100         FILE STATUS IS FS-CUSTOMER
005200         RECORD KEY IS PH-CUST-ACCOUNT-NO.
005300*----------------------------------------------------------------*
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  CUSTOMER-MASTER.
005800 01  PH-CUST-MASTER-REG.
005900     05 PH-CUST-ACCOUNT-NO         PIC X(15).
006000     05 PH-CUST-NAME               PIC X(40).
006100     05 PH-CUST-ADDRESS            PIC X(60).
006200     05 PH-CUST-PHONE              PIC X(15).
006300     05 PH-CUST-UNITS-CONSUMED     PIC 9(07).
006400     05 FILLER                     PIC X(13).
006500 01  PH-CUST-MASTER-REG-R REDEFINES PH-CUST-MASTER-REG.
006600     05 PH-CUST-MASTER-RAW         PIC X(150).
006700*----------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900
007000 01  FS-STATUS.
007100     05 FS-CUSTOMER                PIC X(2).
007200        88 FS-CUSTOMER-OK                VALUE '00'.
007300        88 FS-CUSTOMER-EOF               VALUE '10'.
007400        88 FS-CUSTOMER-NFD               VALUE '35'.
007500        88 FS-CUSTOMER-CLAVE-INV         VALUE '21'.
007600        88 FS-CUSTOMER-CLAVE-DUP         VALUE '22'.
007700        88 FS-CUSTOMER-CLAVE-NFD         VALUE '23'.
007800     05 FILLER                 PIC X(08).
007900
008000 01  WS-LOOKUP-COUNTERS.
008100     05 WS-LOOKUP-COUNT            PIC 9(07) COMP VALUE ZERO.
008200 01  WS-LOOKUP-COUNTERS-R REDEFINES WS-LOOKUP-COUNTERS.
008300     05 WS-LOOKUP-COUNTERS-RAW     PIC X(04).
008400*----------------------------------------------------------------*
008500*    STANDALONE WORK ITEMS - NOT PART OF ANY RECORD GROUP.       *
008600*----------------------------------------------------------------*
008700 77  WS-UNITS-EDIT                  PIC 9(07) VALUE ZERO.
008800 77  WS-NOTFOUND-COUNT               PIC 9(07) COMP VALUE ZERO.
008900*----------------------------------------------------------------*
009000 LINKAGE SECTION.
009100 01  LK-ENTRADA.
009200     05 LK-ENT-ACCOUNT-NO          PIC X(15).
009300     05 FILLER                 PIC X(85).
009400
009500 01  LK-CUSTOMER-MASTER-REG.
009600     05 LK-CUST-ACCOUNT-NO         PIC X(15).
009700     05 LK-CUST-NAME               PIC X(40).
009800     05 LK-CUST-ADDRESS            PIC X(60).
009900     05 LK-CUST-PHONE              PIC X(15).
010000     05 LK-CUST-UNITS-CONSUMED     PIC 9(07).
010100     05 LK-CUST-FOUND-SW           PIC X(01).
010200        88 LK-CUST-FOUND                 VALUE 'S'.
010300        88 LK-CUST-NOT-FOUND             VALUE 'N'.
010400     05 FILLER                 PIC X(08).
010500 01  LK-CUSTOMER-MASTER-REG-R REDEFINES LK-CUSTOMER-MASTER-REG.
010600     05 LK-CUSTOMER-MASTER-RAW     PIC X(146).
010700*----------------------------------------------------------------*
010800 PROCEDURE DIVISION USING LK-ENTRADA, LK-CUSTOMER-MASTER-REG.
010900*----------------------------------------------------------------*
011000     PERFORM 1000-INICIAR-PROGRAMA
011100        THRU 1000-INICIAR-PROGRAMA-FIN.
011200
011300     PERFORM 3000-FINALIZAR-PROGRAMA
011400        THRU 3000-FINALIZAR-PROGRAMA-FIN.
011500
011600     EXIT PROGRAM.
011700*----------------------------------------------------------------*
011800 1000-INICIAR-PROGRAMA.
011900
012000     PERFORM 1100-ABRIR-ARCHIVOS
012100        THRU 1100-ABRIR-ARCHIVOS-FIN.
012200
012300     PERFORM 1300-BUSCAR-CLIENTE
012400        THRU 1300-BUSCAR-CLIENTE-FIN.
012500
012600 1000-INICIAR-PROGRAMA-FIN.
012700     EXIT.
012800*----------------------------------------------------------------*
012900 1100-ABRIR-ARCHIVOS.
013000
013100     OPEN INPUT CUSTOMER-MASTER.
013200
013300     EVALUATE TRUE
013400         WHEN FS-CUSTOMER-OK
013500              CONTINUE
013600         WHEN OTHER
013700              DISPLAY 'ERROR AL ABRIR EL ARCHIVO MAESTRO CLIENTES'
013800              DISPLAY 'FILE STATUS: ' FS-CUSTOMER
013900              MOVE 'N' TO LK-CUST-FOUND-SW
014000              GO TO 1100-ABRIR-ARCHIVOS-FIN
014100     END-EVALUATE.
014200
014300 1100-ABRIR-ARCHIVOS-FIN.
014400     EXIT.
014500*----------------------------------------------------------------*
014600 1300-BUSCAR-CLIENTE.
014700
014800     ADD 1 TO WS-LOOKUP-COUNT.
014900
015000     MOVE LK-ENT-ACCOUNT-NO TO PH-CUST-ACCOUNT-NO.
015100
015200     READ CUSTOMER-MASTER
015300         INVALID KEY MOVE '23' TO FS-CUSTOMER
015400     END-READ.
015500
015600     EVALUATE TRUE
015700         WHEN FS-CUSTOMER-OK
015800              PERFORM 2105-MOSTRAR-DATOS
015900                 THRU 2105-MOSTRAR-DATOS-FIN
016000         WHEN FS-CUSTOMER-CLAVE-NFD
016100              ADD 1 TO WS-NOTFOUND-COUNT
016200              MOVE 'N' TO LK-CUST-FOUND-SW
016300         WHEN OTHER
016400              DISPLAY 'ERROR AL LEER EL MAESTRO DE CLIENTES'
016500              DISPLAY 'FILE STATUS: ' FS-CUSTOMER
016600              MOVE 'N' TO LK-CUST-FOUND-SW
016700     END-EVALUATE.
016800
016900 1300-BUSCAR-CLIENTE-FIN.
017000     EXIT.
017100*----------------------------------------------------------------*
017200 2105-MOSTRAR-DATOS.
017300
017400     MOVE PH-CUST-ACCOUNT-NO       TO LK-CUST-ACCOUNT-NO.
017500     MOVE PH-CUST-NAME             TO LK-CUST-NAME.
017600     MOVE PH-CUST-ADDRESS          TO LK-CUST-ADDRESS.
017700     MOVE PH-CUST-PHONE            TO LK-CUST-PHONE.
017800     MOVE PH-CUST-UNITS-CONSUMED   TO LK-CUST-UNITS-CONSUMED.
017900     MOVE 'S'                      TO LK-CUST-FOUND-SW.
018000
018100 2105-MOSTRAR-DATOS-FIN.
018200     EXIT.
018300*----------------------------------------------------------------*
018400 3000-FINALIZAR-PROGRAMA.
018500
018600     PERFORM 3200-CERRAR-ARCHIVOS
018700        THRU 3200-CERRAR-ARCHIVOS-FIN.
018800
018900 3000-FINALIZAR-PROGRAMA-FIN.
019000     EXIT.
019100*----------------------------------------------------------------*
019200 3200-CERRAR-ARCHIVOS.
019300
019400     CLOSE CUSTOMER-MASTER.
019500
019600     IF NOT FS-CUSTOMER-OK
019700        DISPLAY 'ERROR AL CERRAR MAESTRO DE CLIENTES: ' FS-CUSTOMER
019800     END-IF.
019900
020000 3200-CERRAR-ARCHIVOS-FIN.
020100     EXIT.
020200*----------------------------------------------------------------*
020300     END PROGRAM PAHACUST.
