000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAHAIMNT.
000300 AUTHOR. S. URDANETA.
000400 INSTALLATION. PAHANA EDU DATA PROCESSING - BILLING UNIT.
000500 DATE-WRITTEN. 15/02/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BILLING USE ONLY.
000800******************************************************************
000900*                     C H A N G E   L O G                       *
001000******************************************************************
001100* 150293 SU  PIT0001 ORIGINAL ITEM MAINTENANCE BATCH - ADD,       *
001200*              UPDATE, DELETE, AND LIST TRANSACTIONS AGAINST THE  *
001300*              ITEM MASTER, SAME SHAPE AS PAHACMNT FOR CUSTOMERS. *
001400* 030295 SU  PIT0006 UNIT PRICE WIDENED FROM 9(05)V99 TO          *
001500*              S9(07)V99, SAME AS THE PAHAITMS MASTER WIDTH       *
001600*              CHANGE.                                           *
001700* 091997 LMC PIT0012 UPDATE TRANSACTIONS NOW LEAVE A FIELD        *
001800*              UNCHANGED WHEN THE INPUT VALUE IS BLANK, SAME AS   *
001900*              PCT0007 ON THE CUSTOMER SIDE.                     *
002000* 122298 LMC PIT0016 Y2K REVIEW - NO DATE FIELDS ON THIS MASTER,  *
002100*              NOTHING TO REMEDIATE.  SIGNED OFF.                *
002200* 061403 DAP PIT0022 ADDED WS-TXN-COUNTERS FOR THE NIGHTLY        *
002300*              OPERATIONS LOG, SAME AS PCT0025.                  *
002400* 230905 RGB PIT0027 ADDED THE DELETE TRANSACTION AND THE ITEM    *
002500*              LISTING REPORT - CATALOGUE REVIEW WANTED A PRINTED *
002600*              COPY OF THE WHOLE ITEM MASTER EVERY TERM.          *
002700* 031512 DAP PIT0033 WS-PRICE-EDIT AND WS-RECHAZOS-COUNT PULLED   *
002800*              OUT OF THEIR GROUPS TO 77-LEVELS - NEITHER ONE WAS  *
002900*              PART OF A REWRITABLE RECORD.                       *
003000* 081512 DAP PIT0034 UNIT PRICE WAS BEING MOVED STRAIGHT FROM   *
003100*              THE X(10) TRANSACTION FIELD INTO THE V99 PRICE   *
003200*              AREA WITH NO DECIMAL ALIGNMENT - EVERY ADD AND    *
003300*              UPDATE POSTED A PRICE 100X TOO HIGH.  ADDED A     *
003400*              NUMERIC REDEFINES OF THE TRANSACTION FIELD AND    *
003500*              MOVE FROM THAT INSTEAD.  ALSO ADDED THE MISSING   *
003600*              WARNING WRITE WHEN AN UPDATE'S PRICE IS PRESENT   *
003700*              BUT NOT NUMERIC - WAS FALLING THROUGH SILENTLY.   *
003800* 090112 DAP PIT0035 2530-ERROR-PRECIO-INVALIDO-FIN HAD TWO    *
003900*              EXIT STATEMENTS IN A ROW - LEFTOVER FROM A      *
004000*              COPY-PASTE WHEN PIT0034 WAS ADDED.  DROPPED THE *
004100*              SECOND ONE.                                     *
004200******************************************************************
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS PH-CLASE-NUMERICA IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS PH-SW-TRACE-ON
005000             OFF STATUS IS PH-SW-TRACE-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT ITEM-MAINT-TXN-FILE
005600         ASSIGN TO 'ITEMTXN'
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-TXN.
005900
006000     SELECT ITEM-MASTER
006100         ASSIGN TO 'ITEMMAST'
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS DYNAMIC
006400         FILE STATUS IS FS-ITEM
006500         RECORD KEY IS PH-ITEM-CODE.
006600
006700     SELECT ERROR-LOG-FILE
006800         ASSIGN TO 'ITEMERR'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-ERRORLOG.
007100
007200     SELECT ITEM-LIST-PRINT-FILE
007300         ASSIGN TO 'ITEMLIST'
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-LISTADO.
007600*----------------------------------------------------------------*
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000******************************************************************
008100*    ITEM MAINTENANCE TRANSACTION.  ON AN UPDATE, A BLANK ITEM    *
008200*    NAME OR A NON-NUMERIC UNIT PRICE MEANS "LEAVE THIS FIELD AS  *
008300*    IT IS ON THE MASTER" - SAME CONVENTION AS PAHACMNT.          *
008400******************************************************************
008500 FD  ITEM-MAINT-TXN-FILE.
008600 01  PH-ITEM-TXN-REG.
008700     05 PH-ITX-TXN-TYPE            PIC X(01).
008800        88 PH-ITX-ES-ALTA               VALUE 'A'.
008900        88 PH-ITX-ES-MODIF              VALUE 'U'.
009000        88 PH-ITX-ES-BAJA               VALUE 'D'.
009100        88 PH-ITX-ES-LISTADO            VALUE 'L'.
009200     05 PH-ITX-ITEM-CODE            PIC X(10).
009300     05 PH-ITX-ITEM-NAME            PIC X(40).
009400     05 PH-ITX-UNIT-PRICE           PIC X(10).
009500     05 PH-ITX-UNIT-PRICE-N REDEFINES PH-ITX-UNIT-PRICE
009600                                      PIC 9(08)V99.
009700     05 FILLER                      PIC X(14).
009800 01  PH-ITEM-TXN-REG-R REDEFINES PH-ITEM-TXN-REG.
009900     05 PH-ITEM-TXN-RAW             PIC X(75).
010000
010100 FD  ITEM-MASTER.
010200 01  PH-ITEM-MASTER-REG.
010300     05 PH-ITEM-CODE                PIC X(10).
010400     05 PH-ITEM-NAME                PIC X(40).
010500     05 PH-ITEM-UNIT-PRICE          PIC S9(07)V99.
010600     05 FILLER                      PIC X(18).
010700 01  PH-ITEM-MASTER-REG-R REDEFINES PH-ITEM-MASTER-REG.
010800     05 PH-ITEM-MASTER-RAW          PIC X(70).
010900
011000 FD  ERROR-LOG-FILE.
011100     COPY PAHAERRS.
011200
011300 FD  ITEM-LIST-PRINT-FILE.
011400 01  PH-LIST-LINE                   PIC X(80).
011500*----------------------------------------------------------------*
011600 WORKING-STORAGE SECTION.
011700
011800 01  FS-STATUS.
011900     05 FS-TXN                      PIC X(2).
012000        88 FS-TXN-OK                      VALUE '00'.
012100        88 FS-TXN-EOF                     VALUE '10'.
012200     05 FS-ITEM                     PIC X(2).
012300        88 FS-ITEM-OK                     VALUE '00'.
012400        88 FS-ITEM-EOF                    VALUE '10'.
012500        88 FS-ITEM-NFD                    VALUE '23'.
012600     05 FS-ERRORLOG                  PIC X(2).
012700        88 FS-ERRORLOG-OK                 VALUE '00'.
012800     05 FS-LISTADO                   PIC X(2).
012900        88 FS-LISTADO-OK                  VALUE '00'.
013000     05 FILLER                      PIC X(06).
013100
013200 01  WS-TXN-COUNTERS.
013300     05 WS-ALTAS-COUNT              PIC 9(07) COMP VALUE ZERO.
013400     05 WS-MODIF-COUNT              PIC 9(07) COMP VALUE ZERO.
013500     05 WS-BAJAS-COUNT              PIC 9(07) COMP VALUE ZERO.
013600     05 FILLER                      PIC X(06).
013700 01  WS-TXN-COUNTERS-R REDEFINES WS-TXN-COUNTERS.
013800     05 WS-TXN-COUNTERS-RAW         PIC X(27).
013900*----------------------------------------------------------------*
014000*    STANDALONE WORK ITEMS - NOT PART OF ANY RECORD GROUP.       *
014100*----------------------------------------------------------------*
014200 77  WS-PRICE-EDIT                   PIC S9(07)V99 VALUE ZERO.
014300 77  WS-RECHAZOS-COUNT               PIC 9(07) COMP VALUE ZERO.
014400
014500     COPY PAHARCPT.
014600*----------------------------------------------------------------*
014700 PROCEDURE DIVISION.
014800*----------------------------------------------------------------*
014900     PERFORM 1000-INICIAR-PROGRAMA
015000        THRU 1000-INICIAR-PROGRAMA-FIN.
015100
015200     PERFORM 2000-PROCESAR-PROGRAMA
015300        THRU 2000-PROCESAR-PROGRAMA-FIN
015400       UNTIL FS-TXN-EOF.
015500
015600     PERFORM 3000-FINALIZAR-PROGRAMA
015700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
015800
015900     DISPLAY '#ALTAS    : ' WS-ALTAS-COUNT.
016000     DISPLAY '#MODIFICAS: ' WS-MODIF-COUNT.
016100     DISPLAY '#BAJAS    : ' WS-BAJAS-COUNT.
016200     DISPLAY '#RECHAZOS : ' WS-RECHAZOS-COUNT.
016300
016400     STOP RUN.
016500*----------------------------------------------------------------*
016600 1000-INICIAR-PROGRAMA.
016700
016800     PERFORM 1100-ABRIR-ARCHIVOS
016900        THRU 1100-ABRIR-ARCHIVOS-FIN.
017000
017100     PERFORM 2200-LEER-TXN
017200        THRU 2200-LEER-TXN-FIN.
017300
017400 1000-INICIAR-PROGRAMA-FIN.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 1100-ABRIR-ARCHIVOS.
017800
017900     OPEN INPUT ITEM-MAINT-TXN-FILE.
018000     OPEN I-O   ITEM-MASTER.
018100     OPEN OUTPUT ERROR-LOG-FILE.
018200     OPEN OUTPUT ITEM-LIST-PRINT-FILE.
018300
018400     IF NOT FS-TXN-OK
018500        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE TRANSACCIONES'
018600        DISPLAY 'FILE STATUS: ' FS-TXN
018700        STOP RUN
018800     END-IF.
018900
019000     IF NOT FS-ITEM-OK
019100        DISPLAY 'ERROR AL ABRIR EL MAESTRO DE ITEMS'
019200        DISPLAY 'FILE STATUS: ' FS-ITEM
019300        STOP RUN
019400     END-IF.
019500
019600 1100-ABRIR-ARCHIVOS-FIN.
019700     EXIT.
019800*----------------------------------------------------------------*
019900 2000-PROCESAR-PROGRAMA.
020000
020100     EVALUATE TRUE
020200         WHEN PH-ITX-ES-ALTA
020300              PERFORM 2300-ALTA-ITEM
020400                 THRU 2300-ALTA-ITEM-FIN
020500         WHEN PH-ITX-ES-MODIF
020600              PERFORM 2500-MODIF-ITEM
020700                 THRU 2500-MODIF-ITEM-FIN
020800         WHEN PH-ITX-ES-BAJA
020900              PERFORM 2600-BAJA-ITEM
021000                 THRU 2600-BAJA-ITEM-FIN
021100         WHEN PH-ITX-ES-LISTADO
021200              PERFORM 2700-LISTAR-ITEMS
021300                 THRU 2700-LISTAR-ITEMS-FIN
021400         WHEN OTHER
021500              PERFORM 2410-ERROR-TIPO-TXN
021600                 THRU 2410-ERROR-TIPO-TXN-FIN
021700     END-EVALUATE.
021800
021900     PERFORM 2200-LEER-TXN
022000        THRU 2200-LEER-TXN-FIN.
022100
022200 2000-PROCESAR-PROGRAMA-FIN.
022300     EXIT.
022400*----------------------------------------------------------------*
022500 2200-LEER-TXN.
022600
022700     READ ITEM-MAINT-TXN-FILE.
022800
022900     EVALUATE TRUE
023000         WHEN FS-TXN-OK
023100              CONTINUE
023200         WHEN FS-TXN-EOF
023300              CONTINUE
023400         WHEN OTHER
023500              DISPLAY 'ERROR AL LEER TRANSACCIONES: ' FS-TXN
023600              STOP RUN
023700     END-EVALUATE.
023800
023900 2200-LEER-TXN-FIN.
024000     EXIT.
024100*----------------------------------------------------------------*
024200*    ADD - REJECTED IF THE ITEM CODE IS ALREADY ON FILE OR IF     *
024300*    UNIT-PRICE IS NOT A NON-NEGATIVE NUMBER.                     *
024400*----------------------------------------------------------------*
024500 2300-ALTA-ITEM.
024600
024700     MOVE PH-ITX-ITEM-CODE TO PH-ITEM-CODE.
024800
024900     READ ITEM-MASTER
025000         INVALID KEY MOVE '23' TO FS-ITEM
025100     END-READ.
025200
025300     IF FS-ITEM-OK
025400        PERFORM 2320-ERROR-DUPLICADO
025500           THRU 2320-ERROR-DUPLICADO-FIN
025600        GO TO 2300-ALTA-ITEM-FIN
025700     END-IF.
025800
025900     IF PH-ITX-UNIT-PRICE NOT NUMERIC
026000        PERFORM 2330-ERROR-PRECIO-INVALIDO
026100           THRU 2330-ERROR-PRECIO-INVALIDO-FIN
026200        GO TO 2300-ALTA-ITEM-FIN
026300     END-IF.
026400
026500     MOVE PH-ITX-ITEM-CODE       TO PH-ITEM-CODE.
026600     MOVE PH-ITX-ITEM-NAME       TO PH-ITEM-NAME.
026700     MOVE PH-ITX-UNIT-PRICE-N    TO WS-PRICE-EDIT.
026800     MOVE WS-PRICE-EDIT          TO PH-ITEM-UNIT-PRICE.
026900
027000     WRITE PH-ITEM-MASTER-REG
027100         INVALID KEY
027200              PERFORM 2320-ERROR-DUPLICADO
027300                 THRU 2320-ERROR-DUPLICADO-FIN
027400     END-WRITE.
027500
027600     IF FS-ITEM-OK
027700        ADD 1 TO WS-ALTAS-COUNT
027800     END-IF.
027900
028000 2300-ALTA-ITEM-FIN.
028100     EXIT.
028200*----------------------------------------------------------------*
028300 2320-ERROR-DUPLICADO.
028400
028500     MOVE PH-ITEM-TXN-REG TO PH-ERR-REJECTED-REC.
028600     MOVE 'CODIGO-DUPLICADO' TO PH-ERR-CODE.
028700     MOVE 'ITEM-CODE ALREADY ON ITEM MASTER - ADD REJECTED'
028800       TO PH-ERR-TEXT.
028900
029000     PERFORM 2900-GRABAR-ERROR
029100        THRU 2900-GRABAR-ERROR-FIN.
029200
029300 2320-ERROR-DUPLICADO-FIN.
029400     EXIT.
029500*----------------------------------------------------------------*
029600 2330-ERROR-PRECIO-INVALIDO.
029700
029800     MOVE PH-ITEM-TXN-REG TO PH-ERR-REJECTED-REC.
029900     MOVE 'PRECIO-INVALIDO' TO PH-ERR-CODE.
030000     MOVE 'UNIT-PRICE NOT A NON-NEGATIVE NUMBER - REJECTED'
030100       TO PH-ERR-TEXT.
030200
030300     PERFORM 2900-GRABAR-ERROR
030400        THRU 2900-GRABAR-ERROR-FIN.
030500
030600 2330-ERROR-PRECIO-INVALIDO-FIN.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 2410-ERROR-TIPO-TXN.
031000
031100     MOVE PH-ITEM-TXN-REG TO PH-ERR-REJECTED-REC.
031200     MOVE 'TIPO-TXN-INVALIDO' TO PH-ERR-CODE.
031300     MOVE 'TXN-TYPE IS NOT A, U, D OR L - REJECTED'
031400       TO PH-ERR-TEXT.
031500
031600     PERFORM 2900-GRABAR-ERROR
031700        THRU 2900-GRABAR-ERROR-FIN.
031800
031900 2410-ERROR-TIPO-TXN-FIN.
032000     EXIT.
032100*----------------------------------------------------------------*
032200*    UPDATE - A BLANK ITEM NAME OR A NON-NUMERIC UNIT PRICE       *
032300*    LEAVES THAT FIELD UNCHANGED ON THE MASTER (PIT0012).         *
032400*----------------------------------------------------------------*
032500 2500-MODIF-ITEM.
032600
032700     MOVE PH-ITX-ITEM-CODE TO PH-ITEM-CODE.
032800
032900     READ ITEM-MASTER
033000         INVALID KEY MOVE '23' TO FS-ITEM
033100     END-READ.
033200
033300     IF NOT FS-ITEM-OK
033400        PERFORM 2520-ERROR-NO-EXISTE
033500           THRU 2520-ERROR-NO-EXISTE-FIN
033600        GO TO 2500-MODIF-ITEM-FIN
033700     END-IF.
033800
033900     IF PH-ITX-ITEM-NAME NOT = SPACES
034000        MOVE PH-ITX-ITEM-NAME TO PH-ITEM-NAME
034100     END-IF.
034200
034300     IF PH-ITX-UNIT-PRICE NOT = SPACES
034400        IF PH-ITX-UNIT-PRICE NUMERIC
034500           MOVE PH-ITX-UNIT-PRICE-N TO WS-PRICE-EDIT
034600           MOVE WS-PRICE-EDIT       TO PH-ITEM-UNIT-PRICE
034700        ELSE
034800           PERFORM 2530-ERROR-PRECIO-INVALIDO
034900              THRU 2530-ERROR-PRECIO-INVALIDO-FIN
035000        END-IF
035100     END-IF.
035200
035300     REWRITE PH-ITEM-MASTER-REG.
035400
035500     IF FS-ITEM-OK
035600        ADD 1 TO WS-MODIF-COUNT
035700     END-IF.
035800
035900 2500-MODIF-ITEM-FIN.
036000     EXIT.
036100*----------------------------------------------------------------*
036200 2520-ERROR-NO-EXISTE.
036300
036400     MOVE PH-ITEM-TXN-REG TO PH-ERR-REJECTED-REC.
036500     MOVE 'CODIGO-INEXISTENTE' TO PH-ERR-CODE.
036600     MOVE 'ITEM-CODE NOT ON ITEM MASTER - TRANSACTION REJECTED'
036700       TO PH-ERR-TEXT.
036800
036900     PERFORM 2900-GRABAR-ERROR
037000        THRU 2900-GRABAR-ERROR-FIN.
037100
037200 2520-ERROR-NO-EXISTE-FIN.
037300*----------------------------------------------------------------*
037400*    UNIT PRICE ON AN UPDATE IS PRESENT BUT NOT NUMERIC - FIELD  *
037500*    IS LEFT UNCHANGED (PIT0012); THIS IS THE WARNING HALF OF    *
037600*    THAT RULE - NOT FATAL, THE REWRITE STILL GOES THROUGH.      *
037700*                                                   PIT0034      *
037800*----------------------------------------------------------------*
037900 2530-ERROR-PRECIO-INVALIDO.
038000
038100     MOVE PH-ITEM-TXN-REG TO PH-ERR-REJECTED-REC.
038200     MOVE 'PRECIO-INVALIDO' TO PH-ERR-CODE.
038300     MOVE 'UNIT-PRICE NOT NUMERIC - FIELD LEFT UNCHANGED'
038400       TO PH-ERR-TEXT.
038500
038600     PERFORM 2900-GRABAR-ERROR
038700        THRU 2900-GRABAR-ERROR-FIN.
038800
038900 2530-ERROR-PRECIO-INVALIDO-FIN.
039000     EXIT.
039100*----------------------------------------------------------------*
039200*    DELETE - REJECTED IF THE ITEM CODE IS NOT ON FILE.           *
039300*----------------------------------------------------------------*
039400 2600-BAJA-ITEM.
039500
039600     MOVE PH-ITX-ITEM-CODE TO PH-ITEM-CODE.
039700
039800     READ ITEM-MASTER
039900         INVALID KEY MOVE '23' TO FS-ITEM
040000     END-READ.
040100
040200     IF NOT FS-ITEM-OK
040300        PERFORM 2520-ERROR-NO-EXISTE
040400           THRU 2520-ERROR-NO-EXISTE-FIN
040500        GO TO 2600-BAJA-ITEM-FIN
040600     END-IF.
040700
040800     DELETE ITEM-MASTER
040900         INVALID KEY MOVE '23' TO FS-ITEM
041000     END-DELETE.
041100
041200     IF FS-ITEM-OK
041300        ADD 1 TO WS-BAJAS-COUNT
041400     END-IF.
041500
041600 2600-BAJA-ITEM-FIN.
041700     EXIT.
041800*----------------------------------------------------------------*
041900*    LIST - PRINT THE WHOLE ITEM MASTER, ONE HEADER AND ONE       *
042000*    DETAIL LINE PER ITEM, DRIVEN BY A LISTADO TRANSACTION SO     *
042100*    THE OPERATOR CAN SCHEDULE IT LIKE ANY OTHER MAINTENANCE RUN  *
042200*    (PIT0027).                                                   *
042300*----------------------------------------------------------------*
042400 2700-LISTAR-ITEMS.
042500
042600     MOVE PH-RCPT-ITEM-HDR-LINE TO PH-LIST-LINE.
042700     WRITE PH-LIST-LINE.
042800
042900     MOVE LOW-VALUE TO PH-ITEM-CODE.
043000
043100     START ITEM-MASTER KEY NOT LESS THAN PH-ITEM-CODE
043200         INVALID KEY MOVE '10' TO FS-ITEM
043300     END-START.
043400
043500     PERFORM 2710-LISTAR-UN-ITEM
043600        THRU 2710-LISTAR-UN-ITEM-FIN
043700        UNTIL FS-ITEM-EOF.
043800
043900 2700-LISTAR-ITEMS-FIN.
044000     EXIT.
044100*----------------------------------------------------------------*
044200 2710-LISTAR-UN-ITEM.
044300
044400     READ ITEM-MASTER NEXT RECORD
044500         AT END MOVE '10' TO FS-ITEM
044600     END-READ.
044700
044800     IF FS-ITEM-EOF
044900        GO TO 2710-LISTAR-UN-ITEM-FIN
045000     END-IF.
045100
045200     MOVE PH-ITEM-CODE          TO PH-RCPT-LIST-ITEM-CODE.
045300     MOVE PH-ITEM-NAME          TO PH-RCPT-LIST-ITEM-NAME.
045400     MOVE PH-ITEM-UNIT-PRICE    TO PH-RCPT-LIST-UNIT-PRICE.
045500     MOVE PH-RCPT-ITEM-DTL-LINE TO PH-LIST-LINE.
045600     WRITE PH-LIST-LINE.
045700
045800 2710-LISTAR-UN-ITEM-FIN.
045900     EXIT.
046000*----------------------------------------------------------------*
046100 2900-GRABAR-ERROR.
046200
046300     WRITE PH-ERROR-LOG-REC.
046400     ADD 1 TO WS-RECHAZOS-COUNT.
046500
046600 2900-GRABAR-ERROR-FIN.
046700     EXIT.
046800*----------------------------------------------------------------*
046900 3000-FINALIZAR-PROGRAMA.
047000
047100     PERFORM 3200-CERRAR-ARCHIVOS
047200        THRU 3200-CERRAR-ARCHIVOS-FIN.
047300
047400 3000-FINALIZAR-PROGRAMA-FIN.
047500     EXIT.
047600*----------------------------------------------------------------*
047700 3200-CERRAR-ARCHIVOS.
047800
047900     CLOSE ITEM-MAINT-TXN-FILE
048000           ITEM-MASTER
048100           ERROR-LOG-FILE
048200           ITEM-LIST-PRINT-FILE.
048300
048400     IF NOT FS-ITEM-OK
048500        DISPLAY 'ERROR AL CERRAR MAESTRO DE ITEMS: ' FS-ITEM
048600     END-IF.
048700
048800 3200-CERRAR-ARCHIVOS-FIN.
048900     EXIT.
049000*----------------------------------------------------------------*
049100     END PROGRAM PAHAIMNT.
