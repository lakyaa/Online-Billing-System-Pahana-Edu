000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAHATIER.
000300 AUTHOR. J. R. MEZZADRA.
000400 INSTALLATION. PAHANA EDU DATA PROCESSING - BILLING UNIT.
000500 DATE-WRITTEN. 09/23/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BILLING USE ONLY.
000800******************************************************************
000900*                     C H A N G E   L O G                       *
001000******************************************************************
001100* 092393 JRM PBT0001 ORIGINAL TIERED ENERGY-CHARGE ROUTINE,      *
001200*              SPLIT OUT OF THE OLD FLAT-RATE CALC SO BILLING    *
001300*              AND CUSTOMER SERVICE CAN SHARE ONE ANSWER.        *
001400* 031594 JRM PBT0014 TIER 2 BOUNDARY WAS HARD-CODED AT THE CALL  *
001500*              SITE - MOVED THE 50/100 BREAKS INTO THIS PROGRAM  *
001600*              SO THEY ONLY LIVE IN ONE PLACE.                   *
001700* 082296 LMC PBT0022 ADDED WS-TIER-RATE-TABLE SO RATE CHANGES    *
001800*              DON'T REQUIRE RECOMPILING THE PROCEDURE DIVISION. *
001900* 112298 LMC PBT0031 Y2K REVIEW - NO DATE FIELDS IN THIS         *
002000*              PROGRAM, NOTHING TO REMEDIATE.  SIGNED OFF.       *
002100* 041501 RGB PBT0040 CALLER NOW PASSES UNITS AS PIC 9(07) TO     *
002200*              MATCH THE NEW CUSTOMER MASTER WIDTH (WAS 9(05)). *
002300* 091903 RGB PBT0047 REMOVED DEAD TIER-4 PROVISION THAT NEVER    *
002400*              SHIPPED - TARIFF SCHEDULE STOPS AT TIER 3.        *
002500* 101407 DAP PBT0055 ADDED WS-UNITS-BREAKDOWN SO A DUMP SHOWS    *
002600*              THE PER-TIER UNIT SPLIT WITHOUT A DEBUGGER.       *
002700* 031512 DAP PBT0058 WS-CALL-COUNT MOVED BACK OUT OF A GROUP TO A*
002800*              77-LEVEL - IT WAS NEVER PART OF ANY RECORD.       *
002900******************************************************************
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS PH-CLASE-NUMERICA IS '0' THRU '9'
003600     UPSI-0 ON STATUS IS PH-SW-TRACE-ON
003700             OFF STATUS IS PH-SW-TRACE-OFF.
003800*----------------------------------------------------------------*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*----------------------------------------------------------------*
004200*    TARIFF SCHEDULE - RATE PER UNIT, BY TIER                    *
004300*----------------------------------------------------------------*
004400 01  WS-TIER-RATE-TABLE.
004500     05 WS-TIER1-RATE             PIC 9(02)V99 VALUE 10.00.
004600     05 WS-TIER2-RATE             PIC 9(02)V99 VALUE 12.00.
004700     05 WS-TIER3-RATE             PIC 9(02)V99 VALUE 15.00.
004800     05 FILLER                 PIC X(06).
004900 01  WS-TIER-RATE-TABLE-R REDEFINES WS-TIER-RATE-TABLE.
005000     05 WS-TIER-RATE-RAW          PIC X(18).
005100*----------------------------------------------------------------*
005200*    TIER BOUNDARIES (FIRST 50 UNITS, NEXT 50, REMAINDER)        *
005300*----------------------------------------------------------------*
005400 01  WS-TIER-BOUNDARIES.
005500     05 WS-TIER1-CEILING          PIC 9(03) COMP VALUE 50.
005600     05 WS-TIER2-CEILING          PIC 9(03) COMP VALUE 100.
005700     05 FILLER                 PIC X(06).
005800*----------------------------------------------------------------*
005900*    PER-TIER UNIT SPLIT - KEPT FOR A DUMP-READABLE AUDIT TRAIL  *
006000*----------------------------------------------------------------*
006100 01  WS-UNITS-BREAKDOWN.
006200     05 WS-TIER1-UNITS            PIC 9(03) COMP VALUE ZERO.
006300     05 WS-TIER2-UNITS            PIC 9(03) COMP VALUE ZERO.
006400     05 WS-TIER3-UNITS            PIC 9(07) COMP VALUE ZERO.
006500 01  WS-UNITS-BREAKDOWN-R REDEFINES WS-UNITS-BREAKDOWN.
006600     05 WS-UNITS-BREAKDOWN-RAW    PIC X(13).
006700*----------------------------------------------------------------*
006800*    PER-TIER CHARGE AMOUNTS                                     *
006900*----------------------------------------------------------------*
007000 01  WS-TIER-AMOUNTS.
007100     05 WS-TIER1-AMOUNT           PIC S9(07)V99 VALUE ZERO.
007200     05 WS-TIER2-AMOUNT           PIC S9(07)V99 VALUE ZERO.
007300     05 WS-TIER3-AMOUNT           PIC S9(07)V99 VALUE ZERO.
007400 01  WS-TIER-AMOUNTS-R REDEFINES WS-TIER-AMOUNTS.
007500     05 WS-TIER-AMOUNTS-RAW       PIC X(27).
007600*----------------------------------------------------------------*
007700*    STANDALONE CALL COUNTER - NOT PART OF ANY RECORD GROUP.     *
007800*----------------------------------------------------------------*
007900 77  WS-CALL-COUNT                PIC 9(07) COMP VALUE ZERO.
008000*----------------------------------------------------------------*
008100 LINKAGE SECTION.
008200 01  LK-TIER-CALC.
008300     05 LK-TC-ENTRADA.
008400        10 LK-TC-UNITS            PIC 9(07).
008500     05 LK-TC-SALIDA.
008600        10 LK-TC-ENERGY-CHARGE    PIC S9(07)V99.
008700        10 FILLER                 PIC X(05).
008800*----------------------------------------------------------------*
008900 PROCEDURE DIVISION USING LK-TIER-CALC.
009000*----------------------------------------------------------------*
009100 1000-CALCULAR-TRAMOS.
009200
009300     ADD 1 TO WS-CALL-COUNT.
009400
009500     PERFORM 1100-PARTIR-UNIDADES
009600        THRU 1100-PARTIR-UNIDADES-FIN.
009700
009800     PERFORM 1200-VALORIZAR-TRAMOS
009900        THRU 1200-VALORIZAR-TRAMOS-FIN.
010000
010100     ADD WS-TIER1-AMOUNT, WS-TIER2-AMOUNT, WS-TIER3-AMOUNT
010200       GIVING LK-TC-ENERGY-CHARGE.
010300
010400 1000-CALCULAR-TRAMOS-FIN.
010500     EXIT.
010600*----------------------------------------------------------------*
010700*    TIER 1 = MIN(UNITS,50).  TIER 2 = NEXT 50.  TIER 3 =        *
010800*    EVERYTHING PAST 100.  NO TRUNCATION UNTIL THE FINAL SUM -   *
010900*    THE RATES ALREADY CARRY TWO DECIMALS AND UNITS ARE WHOLE.   *
011000*----------------------------------------------------------------*
011100 1100-PARTIR-UNIDADES.
011200
011300     IF LK-TC-UNITS NOT > WS-TIER1-CEILING
011400        MOVE LK-TC-UNITS TO WS-TIER1-UNITS
011500        MOVE ZERO        TO WS-TIER2-UNITS
011600        MOVE ZERO        TO WS-TIER3-UNITS
011700     ELSE
011800        MOVE WS-TIER1-CEILING TO WS-TIER1-UNITS
011900        IF LK-TC-UNITS NOT > WS-TIER2-CEILING
012000           SUBTRACT WS-TIER1-CEILING FROM LK-TC-UNITS
012100              GIVING WS-TIER2-UNITS
012200           MOVE ZERO TO WS-TIER3-UNITS
012300        ELSE
012400           MOVE 50 TO WS-TIER2-UNITS
012500           SUBTRACT WS-TIER2-CEILING FROM LK-TC-UNITS
012600              GIVING WS-TIER3-UNITS
012700        END-IF
012800     END-IF.
012900
013000 1100-PARTIR-UNIDADES-FIN.
013100     EXIT.
013200*----------------------------------------------------------------*
013300 1200-VALORIZAR-TRAMOS.
013400
013500     MULTIPLY WS-TIER1-UNITS BY WS-TIER1-RATE
013600        GIVING WS-TIER1-AMOUNT ROUNDED.
013700     MULTIPLY WS-TIER2-UNITS BY WS-TIER2-RATE
013800        GIVING WS-TIER2-AMOUNT ROUNDED.
013900     MULTIPLY WS-TIER3-UNITS BY WS-TIER3-RATE
014000        GIVING WS-TIER3-AMOUNT ROUNDED.
014100
014200 1200-VALORIZAR-TRAMOS-FIN.
014300     EXIT.
014400*----------------------------------------------------------------*
014500     END PROGRAM PAHATIER.
