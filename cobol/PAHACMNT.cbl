000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAHACMNT.
000300 AUTHOR. R. G. BALSIMELLI.
000400 INSTALLATION. PAHANA EDU DATA PROCESSING - BILLING UNIT.
000500 DATE-WRITTEN. 12/04/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BILLING USE ONLY.
000800******************************************************************
000900*                     C H A N G E   L O G                       *
001000******************************************************************
001100* 120493 RGB PCT0001 ORIGINAL CUSTOMER MAINTENANCE BATCH - ADD    *
001200*              AND EDIT TRANSACTIONS AGAINST THE CUSTOMER        *
001300*              MASTER, REPLACING THE OLD KEYED ON-LINE SCREEN.   *
001400* 061894 RGB PCT0007 EDIT TRANSACTIONS NOW LEAVE A FIELD UNCHANGED*
001500*              WHEN THE INPUT VALUE IS BLANK - COUNTER SERVICE   *
001600*              WAS RESENDING WHOLE RECORDS JUST TO CHANGE A      *
001700*              PHONE NUMBER.                                     *
001800* 091997 LMC PCT0013 NON-NUMERIC UNITS-CONSUMED ON AN EDIT NOW    *
001900*              REJECTS TO THE ERROR FILE INSTEAD OF ABENDING THE *
002000*              WHOLE RUN ON A COMPUTE OVERFLOW.                  *
002100* 122298 LMC PCT0018 Y2K REVIEW - NO DATE FIELDS ON THIS MASTER,  *
002200*              NOTHING TO REMEDIATE.  SIGNED OFF.                *
002300* 061403 DAP PCT0025 ADDED WS-TXN-COUNTERS FOR THE NIGHTLY        *
002400*              OPERATIONS LOG - ADDS, EDITS, AND REJECTS PER RUN.*
002500* 091903 RGB PCT0031 DUPLICATE ACCOUNT NUMBER ON AN ADD NOW LOGS  *
002600*              TO THE ERROR FILE AND CONTINUES - USED TO STOP    *
002700*              THE WHOLE BATCH ON THE FIRST DUPLICATE.           *
002800* 031512 DAP PCT0036 WS-UNITS-EDIT AND WS-RECHAZOS-COUNT PULLED   *
002900*              OUT OF THEIR GROUPS TO 77-LEVELS - NEITHER ONE WAS *
003000*              PART OF A REWRITABLE RECORD.                       *
003100* 081512 DAP PCT0037 EDIT ON UNITS-CONSUMED WAS LEAVING THE    *
003200*              FIELD UNCHANGED WHEN THE INPUT WASN'T NUMERIC,   *
003300*              SAME AS ALWAYS, BUT NEVER WROTE THE WARNING TO   *
003400*              THE ERROR LOG LIKE EVERY OTHER REJECTION PATH    *
003500*              IN THIS PROGRAM DOES.  ADDED THE MISSING WRITE.  *
003600* 090112 DAP PCT0038 2530-ERROR-UNITS-INVALIDAS-FIN HAD TWO    *
003700*              EXIT STATEMENTS IN A ROW - LEFTOVER FROM A      *
003800*              COPY-PASTE WHEN PCT0037 WAS ADDED.  DROPPED THE *
003900*              SECOND ONE.                                     *
004000******************************************************************
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS PH-CLASE-NUMERICA IS '0' THRU '9'
004700     UPSI-0 ON STATUS IS PH-SW-TRACE-ON
004800             OFF STATUS IS PH-SW-TRACE-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT CUST-MAINT-TXN-FILE
005400         ASSIGN TO 'CUSTTXN'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-TXN.
005700
005800     SELECT CUSTOMER-MASTER
005900         ASSIGN TO 'CUSTMAST'
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS RANDOM
006200         FILE STATUS IS FS-CUSTOMER
006300         RECORD KEY IS PH-CUST-ACCOUNT-NO.
006400
006500     SELECT ERROR-LOG-FILE
006600         ASSIGN TO 'CUSTERR'
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-ERRORLOG.
006900*----------------------------------------------------------------*
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300******************************************************************
007400*    CUSTOMER MAINTENANCE TRANSACTION.  ON AN EDIT, A BLANK       *
007500*    ALPHA FIELD OR A NON-NUMERIC UNITS-CONSUMED MEANS "LEAVE     *
007600*    THIS FIELD AS IT IS ON THE MASTER" - SO UNITS-CONSUMED IS    *
007700*    CARRIED HERE AS X(07), NOT 9(07), UNTIL IT PASSES THE        *
007800*    NUMERIC CLASS TEST IN 2300-ALTA-CLIENTE / 2500-MODIF-CLIENTE.*
007900******************************************************************
008000 FD  CUST-MAINT-TXN-FILE.
008100 01  PH-CUST-TXN-REG.
008200     05 PH-CTX-TXN-TYPE            PIC X(01).
008300        88 PH-CTX-ES-ALTA                VALUE 'A'.
008400        88 PH-CTX-ES-MODIF               VALUE 'E'.
008500     05 PH-CTX-ACCOUNT-NO           PIC X(15).
008600     05 PH-CTX-NAME                 PIC X(40).
008700     05 PH-CTX-ADDRESS              PIC X(60).
008800     05 PH-CTX-PHONE                PIC X(15).
008900     05 PH-CTX-UNITS-CONSUMED       PIC X(07).
009000     05 FILLER                      PIC X(12).
009100 01  PH-CUST-TXN-REG-R REDEFINES PH-CUST-TXN-REG.
009200     05 PH-CUST-TXN-RAW             PIC X(150).
009300
009400 FD  CUSTOMER-MASTER.
009500 01  PH-CUST-MASTER-REG.
009600     05 PH-CUST-ACCOUNT-NO          PIC X(15).
009700     05 PH-CUST-NAME                PIC X(40).
009800     05 PH-CUST-ADDRESS             PIC X(60).
009900     05 PH-CUST-PHONE               PIC X(15).
010000     05 PH-CUST-UNITS-CONSUMED      PIC 9(07).
010100     05 FILLER                      PIC X(13).
010200 01  PH-CUST-MASTER-REG-R REDEFINES PH-CUST-MASTER-REG.
010300     05 PH-CUST-MASTER-RAW          PIC X(150).
010400
010500 FD  ERROR-LOG-FILE.
010600     COPY PAHAERRS.
010700*----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900
011000 01  FS-STATUS.
011100     05 FS-TXN                      PIC X(2).
011200        88 FS-TXN-OK                      VALUE '00'.
011300        88 FS-TXN-EOF                     VALUE '10'.
011400     05 FS-CUSTOMER                 PIC X(2).
011500        88 FS-CUSTOMER-OK                 VALUE '00'.
011600        88 FS-CUSTOMER-NFD                VALUE '23'.
011700        88 FS-CUSTOMER-DUP                 VALUE '22'.
011800     05 FS-ERRORLOG                 PIC X(2).
011900        88 FS-ERRORLOG-OK                 VALUE '00'.
012000     05 FILLER                      PIC X(06).
012100
012200 01  WS-TXN-COUNTERS.
012300     05 WS-ALTAS-COUNT              PIC 9(07) COMP VALUE ZERO.
012400     05 WS-MODIF-COUNT              PIC 9(07) COMP VALUE ZERO.
012500     05 FILLER                      PIC X(06).
012600 01  WS-TXN-COUNTERS-R REDEFINES WS-TXN-COUNTERS.
012700     05 WS-TXN-COUNTERS-RAW         PIC X(20).
012800*----------------------------------------------------------------*
012900*    STANDALONE WORK ITEMS - NOT PART OF ANY RECORD GROUP.       *
013000*----------------------------------------------------------------*
013100 77  WS-UNITS-EDIT                  PIC 9(07) VALUE ZERO.
013200 77  WS-RECHAZOS-COUNT               PIC 9(07) COMP VALUE ZERO.
013300*----------------------------------------------------------------*
013400 PROCEDURE DIVISION.
013500*----------------------------------------------------------------*
013600     PERFORM 1000-INICIAR-PROGRAMA
013700        THRU 1000-INICIAR-PROGRAMA-FIN.
013800
013900     PERFORM 2000-PROCESAR-PROGRAMA
014000        THRU 2000-PROCESAR-PROGRAMA-FIN
014100       UNTIL FS-TXN-EOF.
014200
014300     PERFORM 3000-FINALIZAR-PROGRAMA
014400        THRU 3000-FINALIZAR-PROGRAMA-FIN.
014500
014600     DISPLAY '#ALTAS    : ' WS-ALTAS-COUNT.
014700     DISPLAY '#MODIFICAS: ' WS-MODIF-COUNT.
014800     DISPLAY '#RECHAZOS : ' WS-RECHAZOS-COUNT.
014900
015000     STOP RUN.
015100*----------------------------------------------------------------*
015200 1000-INICIAR-PROGRAMA.
015300
015400     PERFORM 1100-ABRIR-ARCHIVOS
015500        THRU 1100-ABRIR-ARCHIVOS-FIN.
015600
015700     PERFORM 2200-LEER-TXN
015800        THRU 2200-LEER-TXN-FIN.
015900
016000 1000-INICIAR-PROGRAMA-FIN.
016100     EXIT.
016200*----------------------------------------------------------------*
016300 1100-ABRIR-ARCHIVOS.
016400
016500     OPEN INPUT CUST-MAINT-TXN-FILE.
016600     OPEN I-O   CUSTOMER-MASTER.
016700     OPEN OUTPUT ERROR-LOG-FILE.
016800
016900     IF NOT FS-TXN-OK
017000        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE TRANSACCIONES'
017100        DISPLAY 'FILE STATUS: ' FS-TXN
017200        STOP RUN
017300     END-IF.
017400
017500     IF NOT FS-CUSTOMER-OK
017600        DISPLAY 'ERROR AL ABRIR EL MAESTRO DE CLIENTES'
017700        DISPLAY 'FILE STATUS: ' FS-CUSTOMER
017800        STOP RUN
017900     END-IF.
018000
018100 1100-ABRIR-ARCHIVOS-FIN.
018200     EXIT.
018300*----------------------------------------------------------------*
018400 2000-PROCESAR-PROGRAMA.
018500
018600     EVALUATE TRUE
018700         WHEN PH-CTX-ES-ALTA
018800              PERFORM 2300-ALTA-CLIENTE
018900                 THRU 2300-ALTA-CLIENTE-FIN
019000         WHEN PH-CTX-ES-MODIF
019100              PERFORM 2500-MODIF-CLIENTE
019200                 THRU 2500-MODIF-CLIENTE-FIN
019300         WHEN OTHER
019400              PERFORM 2410-ERROR-TIPO-TXN
019500                 THRU 2410-ERROR-TIPO-TXN-FIN
019600     END-EVALUATE.
019700
019800     PERFORM 2200-LEER-TXN
019900        THRU 2200-LEER-TXN-FIN.
020000
020100 2000-PROCESAR-PROGRAMA-FIN.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 2200-LEER-TXN.
020500
020600     READ CUST-MAINT-TXN-FILE.
020700
020800     EVALUATE TRUE
020900         WHEN FS-TXN-OK
021000              CONTINUE
021100         WHEN FS-TXN-EOF
021200              CONTINUE
021300         WHEN OTHER
021400              DISPLAY 'ERROR AL LEER TRANSACCIONES: ' FS-TXN
021500              STOP RUN
021600     END-EVALUATE.
021700
021800 2200-LEER-TXN-FIN.
021900     EXIT.
022000*----------------------------------------------------------------*
022100*    ADD - REJECTED IF THE ACCOUNT NUMBER IS ALREADY ON FILE OR   *
022200*    IF UNITS-CONSUMED IS NOT A NON-NEGATIVE NUMBER (PCT0031).    *
022300*----------------------------------------------------------------*
022400 2300-ALTA-CLIENTE.
022500
022600     MOVE PH-CTX-ACCOUNT-NO TO PH-CUST-ACCOUNT-NO.
022700
022800     READ CUSTOMER-MASTER
022900         INVALID KEY MOVE '23' TO FS-CUSTOMER
023000     END-READ.
023100
023200     IF FS-CUSTOMER-OK
023300        PERFORM 2320-ERROR-DUPLICADO
023400           THRU 2320-ERROR-DUPLICADO-FIN
023500        GO TO 2300-ALTA-CLIENTE-FIN
023600     END-IF.
023700
023800     IF PH-CTX-UNITS-CONSUMED NOT NUMERIC
023900        PERFORM 2330-ERROR-UNITS-INVALIDAS
024000           THRU 2330-ERROR-UNITS-INVALIDAS-FIN
024100        GO TO 2300-ALTA-CLIENTE-FIN
024200     END-IF.
024300
024400     MOVE PH-CTX-ACCOUNT-NO      TO PH-CUST-ACCOUNT-NO.
024500     MOVE PH-CTX-NAME            TO PH-CUST-NAME.
024600     MOVE PH-CTX-ADDRESS         TO PH-CUST-ADDRESS.
024700     MOVE PH-CTX-PHONE           TO PH-CUST-PHONE.
024800     MOVE PH-CTX-UNITS-CONSUMED  TO PH-CUST-UNITS-CONSUMED.
024900
025000     WRITE PH-CUST-MASTER-REG
025100         INVALID KEY
025200              PERFORM 2320-ERROR-DUPLICADO
025300                 THRU 2320-ERROR-DUPLICADO-FIN
025400     END-WRITE.
025500
025600     IF FS-CUSTOMER-OK
025700        ADD 1 TO WS-ALTAS-COUNT
025800     END-IF.
025900
026000 2300-ALTA-CLIENTE-FIN.
026100     EXIT.
026200*----------------------------------------------------------------*
026300 2320-ERROR-DUPLICADO.
026400
026500     MOVE PH-CUST-TXN-REG TO PH-ERR-REJECTED-REC.
026600     MOVE 'CUENTA-DUPLICADA' TO PH-ERR-CODE.
026700     MOVE 'ACCOUNT-NO ALREADY ON CUSTOMER MASTER - ADD REJECTED'
026800       TO PH-ERR-TEXT.
026900
027000     PERFORM 2900-GRABAR-ERROR
027100        THRU 2900-GRABAR-ERROR-FIN.
027200
027300 2320-ERROR-DUPLICADO-FIN.
027400     EXIT.
027500*----------------------------------------------------------------*
027600 2330-ERROR-UNITS-INVALIDAS.
027700
027800     MOVE PH-CUST-TXN-REG TO PH-ERR-REJECTED-REC.
027900     MOVE 'UNITS-INVALIDAS' TO PH-ERR-CODE.
028000     MOVE 'UNITS-CONSUMED NOT A NON-NEGATIVE NUMBER - REJECTED'
028100       TO PH-ERR-TEXT.
028200
028300     PERFORM 2900-GRABAR-ERROR
028400        THRU 2900-GRABAR-ERROR-FIN.
028500
028600 2330-ERROR-UNITS-INVALIDAS-FIN.
028700     EXIT.
028800*----------------------------------------------------------------*
028900 2410-ERROR-TIPO-TXN.
029000
029100     MOVE PH-CUST-TXN-REG TO PH-ERR-REJECTED-REC.
029200     MOVE 'TIPO-TXN-INVALIDO' TO PH-ERR-CODE.
029300     MOVE 'TXN-TYPE IS NEITHER A (ADD) NOR E (EDIT) - REJECTED'
029400       TO PH-ERR-TEXT.
029500
029600     PERFORM 2900-GRABAR-ERROR
029700        THRU 2900-GRABAR-ERROR-FIN.
029800
029900 2410-ERROR-TIPO-TXN-FIN.
030000     EXIT.
030100*----------------------------------------------------------------*
030200*    EDIT - A BLANK ALPHA FIELD OR A NON-NUMERIC UNITS-CONSUMED   *
030300*    LEAVES THAT FIELD AS IT STANDS ON THE MASTER (PCT0007,       *
030400*    PCT0013).  THE ACCOUNT MUST ALREADY BE ON FILE.              *
030500*----------------------------------------------------------------*
030600 2500-MODIF-CLIENTE.
030700
030800     MOVE PH-CTX-ACCOUNT-NO TO PH-CUST-ACCOUNT-NO.
030900
031000     READ CUSTOMER-MASTER
031100         INVALID KEY MOVE '23' TO FS-CUSTOMER
031200     END-READ.
031300
031400     IF NOT FS-CUSTOMER-OK
031500        PERFORM 2520-ERROR-NO-EXISTE
031600           THRU 2520-ERROR-NO-EXISTE-FIN
031700        GO TO 2500-MODIF-CLIENTE-FIN
031800     END-IF.
031900
032000     IF PH-CTX-NAME NOT = SPACES
032100        MOVE PH-CTX-NAME TO PH-CUST-NAME
032200     END-IF.
032300
032400     IF PH-CTX-ADDRESS NOT = SPACES
032500        MOVE PH-CTX-ADDRESS TO PH-CUST-ADDRESS
032600     END-IF.
032700
032800     IF PH-CTX-PHONE NOT = SPACES
032900        MOVE PH-CTX-PHONE TO PH-CUST-PHONE
033000     END-IF.
033100
033200     IF PH-CTX-UNITS-CONSUMED NOT = SPACES
033300        IF PH-CTX-UNITS-CONSUMED NUMERIC
033400           MOVE PH-CTX-UNITS-CONSUMED TO PH-CUST-UNITS-CONSUMED
033500        ELSE
033600           PERFORM 2530-ERROR-UNITS-INVALIDAS
033700              THRU 2530-ERROR-UNITS-INVALIDAS-FIN
033800        END-IF
033900     END-IF.
034000
034100     REWRITE PH-CUST-MASTER-REG.
034200
034300     IF FS-CUSTOMER-OK
034400        ADD 1 TO WS-MODIF-COUNT
034500     END-IF.
034600
034700 2500-MODIF-CLIENTE-FIN.
034800     EXIT.
034900*----------------------------------------------------------------*
035000 2520-ERROR-NO-EXISTE.
035100
035200     MOVE PH-CUST-TXN-REG TO PH-ERR-REJECTED-REC.
035300     MOVE 'CUENTA-INEXISTENTE' TO PH-ERR-CODE.
035400     MOVE 'ACCOUNT-NO NOT ON CUSTOMER MASTER - EDIT REJECTED'
035500       TO PH-ERR-TEXT.
035600
035700     PERFORM 2900-GRABAR-ERROR
035800        THRU 2900-GRABAR-ERROR-FIN.
035900
036000 2520-ERROR-NO-EXISTE-FIN.
036100*----------------------------------------------------------------*
036200*    UNITS-CONSUMED ON AN EDIT IS PRESENT BUT NOT NUMERIC - FIELD*
036300*    IS LEFT UNCHANGED (PCT0007); THIS IS THE WARNING HALF OF    *
036400*    THAT RULE - NOT FATAL, THE REWRITE STILL GOES THROUGH.      *
036500*                                                   PCT0037      *
036600*----------------------------------------------------------------*
036700 2530-ERROR-UNITS-INVALIDAS.
036800
036900     MOVE PH-CUST-TXN-REG TO PH-ERR-REJECTED-REC.
037000     MOVE 'UNITS-INVALIDAS' TO PH-ERR-CODE.
037100     MOVE 'UNITS-CONSUMED NOT NUMERIC - FIELD LEFT UNCHANGED'
037200       TO PH-ERR-TEXT.
037300
037400     PERFORM 2900-GRABAR-ERROR
037500        THRU 2900-GRABAR-ERROR-FIN.
037600
037700 2530-ERROR-UNITS-INVALIDAS-FIN.
037800     EXIT.
037900*----------------------------------------------------------------*
038000 2900-GRABAR-ERROR.
038100
038200     WRITE PH-ERROR-LOG-REC.
038300     ADD 1 TO WS-RECHAZOS-COUNT.
038400
038500 2900-GRABAR-ERROR-FIN.
038600     EXIT.
038700*----------------------------------------------------------------*
038800 3000-FINALIZAR-PROGRAMA.
038900
039000     PERFORM 3200-CERRAR-ARCHIVOS
039100        THRU 3200-CERRAR-ARCHIVOS-FIN.
039200
039300 3000-FINALIZAR-PROGRAMA-FIN.
039400     EXIT.
039500*----------------------------------------------------------------*
039600 3200-CERRAR-ARCHIVOS.
039700
039800     CLOSE CUST-MAINT-TXN-FILE
039900           CUSTOMER-MASTER
040000           ERROR-LOG-FILE.
040100
040200     IF NOT FS-CUSTOMER-OK
040300        DISPLAY 'ERROR AL CERRAR MAESTRO DE CLIENTES: ' FS-CUSTOMER
040400     END-IF.
040500
040600 3200-CERRAR-ARCHIVOS-FIN.
040700     EXIT.
040800*----------------------------------------------------------------*
040900     END PROGRAM PAHACMNT.
