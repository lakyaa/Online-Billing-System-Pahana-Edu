000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAHABILL.
000300 AUTHOR. N. BERGE.
000400 INSTALLATION. PAHANA EDU DATA PROCESSING - BILLING UNIT.
000500 DATE-WRITTEN. 09/14/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BILLING USE ONLY.
000800******************************************************************
000900*                     C H A N G E   L O G                       *
001000******************************************************************
001100* 091493 NB  PBB0001 ORIGINAL NIGHTLY/ON-DEMAND BILL CALCULATION *
001200*              AND RECEIPT PRINT DRIVER.  ONE BILL-REQUEST       *
001300*              RECORD IN, ONE BILL RECORD AND ONE RECEIPT OUT.   *
001400* 021094 NB  PBB0006 MOVED THE TIERED ENERGY-CHARGE ARITHMETIC   *
001500*              OUT TO PAHATIER SO CUSTOMER SERVICE CAN CALL THE  *
001600*              SAME RATE LOGIC FOR A WHAT-IF QUOTE.              *
001700* 072394 CP  PBB0011 ADDED THE REPEATING LINE-ITEM TABLE ON THE  *
001800*              TRANSACTION RECORD - BILLING WANTS TO CHARGE FOR  *
001900*              WORKBOOKS AND LAB KITS ON THE SAME INVOICE.       *
002000* 150295 CP  PBB0015 ITEM LOOKUP NOW GOES THROUGH PAHAITMS       *
002100*              INSTEAD OF A COPY OF THE ITEM MASTER INLINE HERE  *
002200*              - KEEPS THE ITEM RECORD LAYOUT IN ONE PLACE.      *
002300* 300896 RB  PBB0023 TAX RATE PULLED OUT TO WS-TAX-RATE (WAS A   *
002400*              LITERAL IN THE COMPUTE) AFTER THE BOARD CHANGED   *
002500*              THE RATE TWICE IN ONE FISCAL YEAR.                *
002600* 112298 LMC PBB0030 Y2K REVIEW - BILL-ID AND BILL-DATETIME NOW  *
002700*              CARRY 4-DIGIT YEARS THROUGHOUT.  SIGNED OFF.      *
002800* 041501 RGB PBB0038 BILL-ID GENERATION REWRITTEN AS A DATE-PLUS-*
002900*              SEQUENCE COUNTER SEEDED FROM THE LAST RECORD ON   *
003000*              THE BILL MASTER, REPLACING THE OLD JOB-CLOCK-     *
003100*              DERIVED ID THAT COULD COLLIDE IF THE JOB RERAN    *
003200*              TWICE IN THE SAME SECOND.                        *
003300* 091903 RGB PBB0044 REJECTED LINE ITEMS (BAD CODE OR BAD QTY)   *
003400*              NOW LOG TO ERROR-LOG-FILE AND THE REST OF THE     *
003500*              BILL STILL PRICES - A BAD LINE USED TO ABORT THE  *
003600*              WHOLE INVOICE.                                   *
003700* 030811 DAP PBB0051 COMPILER UPGRADE DROPPED SUPPORT FOR THE     *
003800*              INTRINSIC CURRENT-DATE FUNCTION WE HAD BEEN USING  *
003900*              TO STAMP WS-CURRENT-DATE-FIELDS - SWITCHED BACK TO *
004000*              ACCEPT FROM DATE/TIME WITH A REDEFINES-STYLE       *
004100*              REFERENCE MODIFICATION, LIKE EVERYTHING ELSE HERE. *
004200* 031512 DAP PBB0052 PULLED WS-TAX-RATE AND WS-LI-QTY OUT OF THEIR *
004300*              GROUPS AND BACK TO 77-LEVELS - NO REASON TO BURY A  *
004400*              STANDALONE RATE OR A SCRATCH QTY IN A GROUP.        *
004500* 090112 DAP PBB0053 WS-BID-SEQ WAS DECLARED COMP-3 - NOWHERE   *
004600*              ELSE IN THIS SHOP'S CODE PACKS A COUNTER.        *
004700*              CHANGED TO PLAIN COMP TO MATCH EVERY OTHER       *
004800*              COUNTER HERE.                                    *
004900******************************************************************
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS PH-CLASE-NUMERICA IS '0' THRU '9'
005600     UPSI-0 ON STATUS IS PH-SW-RERUN-ON
005700             OFF STATUS IS PH-SW-RERUN-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT BILL-REQUEST-FILE
006300         ASSIGN TO 'BILLREQ'
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-BILL-REQUEST.
006600
006700     SELECT BILL-OUTPUT
006800         ASSIGN TO 'BILLMAST'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-BILL-OUTPUT.
007100
007200     SELECT RECEIPT-PRINT-FILE
007300         ASSIGN TO 'BILLRCPT'
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-RECEIPT.
007600
007700     SELECT ERROR-LOG-FILE
007800         ASSIGN TO 'BILLERR'
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-ERRORLOG.
008100*----------------------------------------------------------------*
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  BILL-REQUEST-FILE.
008600     COPY PAHABREQ.
008700
008800 FD  BILL-OUTPUT.
008900 01  PH-BILL-OUT-REG.
009000     05 PH-BILL-ID                  PIC X(20).
009100     05 PH-BILL-ACCOUNT-NO           PIC X(15).
009200     05 PH-BILL-DATETIME             PIC X(19).
009300     05 PH-BILL-UNITS                PIC 9(07).
009400     05 PH-BILL-ENERGY-CHARGE        PIC S9(07)V99.
009500     05 PH-BILL-ITEM-TOTAL           PIC S9(07)V99.
009600     05 PH-BILL-TAX                  PIC S9(07)V99.
009700     05 PH-BILL-GRAND-TOTAL          PIC S9(07)V99.
009800     05 FILLER                       PIC X(03).
009900 01  PH-BILL-OUT-REG-R REDEFINES PH-BILL-OUT-REG.
010000     05 PH-BILL-OUT-REG-RAW          PIC X(100).
010100
010200 FD  RECEIPT-PRINT-FILE.
010300 01  PH-RECEIPT-LINE                 PIC X(46).
010400
010500 FD  ERROR-LOG-FILE.
010600     COPY PAHAERRS.
010700*----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900
011000 01  FS-STATUS.
011100     05 FS-BILL-REQUEST              PIC X(2).
011200        88 FS-BILL-REQUEST-OK              VALUE '00'.
011300        88 FS-BILL-REQUEST-EOF             VALUE '10'.
011400        88 FS-BILL-REQUEST-NFD             VALUE '35'.
011500     05 FS-BILL-OUTPUT               PIC X(2).
011600        88 FS-BILL-OUTPUT-OK               VALUE '00'.
011700        88 FS-BILL-OUTPUT-EOF              VALUE '10'.
011800     05 FS-RECEIPT                   PIC X(2).
011900        88 FS-RECEIPT-OK                   VALUE '00'.
012000     05 FS-ERRORLOG                  PIC X(2).
012100        88 FS-ERRORLOG-OK                  VALUE '00'.
012200     05 FILLER                       PIC X(08).
012300
012400 01  WS-IMPORTES.
012500     05 WS-ENERGY-CHARGE             PIC S9(07)V99 VALUE ZERO.
012600     05 WS-ITEM-TOTAL                PIC S9(07)V99 VALUE ZERO.
012700     05 WS-SUBTOTAL                  PIC S9(07)V99 VALUE ZERO.
012800     05 WS-TAX                       PIC S9(07)V99 VALUE ZERO.
012900     05 WS-GRAND-TOTAL                PIC S9(07)V99 VALUE ZERO.
013000 01  WS-IMPORTES-R REDEFINES WS-IMPORTES.
013100     05 WS-IMPORTES-RAW              PIC X(45).
013200
013300 01  WS-LINE-ITEM-WORK.
013400     05 WS-LI-UNIT-PRICE             PIC S9(07)V99 VALUE ZERO.
013500     05 WS-LI-AMOUNT                 PIC S9(07)V99 VALUE ZERO.
013600     05 FILLER                       PIC X(05) VALUE SPACES.
013700
013800 01  WS-CONTADORES.
013900     05 WS-INDICE-ITEM                PIC 9(02) COMP VALUE ZERO.
014000     05 WS-TOTAL-FACTURAS             PIC 9(07) COMP VALUE ZERO.
014100     05 WS-TOTAL-RECHAZADAS           PIC 9(07) COMP VALUE ZERO.
014200     05 WS-TOTAL-ITEMS-RECHAZADOS     PIC 9(07) COMP VALUE ZERO.
014300 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
014400     05 WS-CONTADORES-RAW             PIC X(11).
014500
014600******************************************************************
014700*    BILL-ID = 'BILL' + YYYYMMDD + 6-DIGIT SEQUENCE.  SEQUENCE   *
014800*    IS SEEDED FROM THE HIGHEST ID ALREADY ON THE BILL MASTER SO *
014900*    A RERUN IN THE SAME SECOND CANNOT COLLIDE (PBB0038).        *
015000******************************************************************
015100 01  WS-BILL-ID-WORK.
015200     05 WS-BID-PREFIX                 PIC X(04) VALUE 'BILL'.
015300     05 WS-BID-FECHA                  PIC 9(08) VALUE ZERO.
015400     05 WS-BID-SEQ                    PIC 9(06) COMP VALUE ZERO.
015500     05 WS-BID-SEQ-EDIT                PIC 9(06) VALUE ZERO.
015600     05 FILLER                        PIC X(02) VALUE SPACES.
015700
015800 01  WS-CURRENT-DATE-FIELDS.
015900     05 WS-CURRENT-DATE.
016000        10 WS-CURRENT-YEAR             PIC 9(04).
016100        10 WS-CURRENT-MONTH            PIC 9(02).
016200        10 WS-CURRENT-DAY              PIC 9(02).
016300     05 WS-CURRENT-TIME.
016400        10 WS-CURRENT-HOURS            PIC 9(02).
016500        10 WS-CURRENT-MINUTE           PIC 9(02).
016600        10 WS-CURRENT-SECOND           PIC 9(02).
016700        10 WS-CURRENT-MILLISECONDS     PIC 9(02).
016800     05 WS-DIFF-FROM-GMT               PIC S9(4).
016900     05 FILLER                        PIC X(05) VALUE SPACES.
017000
017100 01  WS-SYSTEM-DATE-TIME.
017200     05 WS-SYS-DATE-RAW                PIC 9(08) VALUE ZERO.
017300     05 WS-SYS-TIME-RAW                PIC 9(08) VALUE ZERO.
017400     05 FILLER                        PIC X(04) VALUE SPACES.
017500
017600 01  WS-DATETIME-EDITADO.
017700     05 WS-DTE-FECHA.
017800        10 WS-DTE-ANIO                 PIC 9(04).
017900        10 FILLER                      PIC X VALUE '-'.
018000        10 WS-DTE-MES                  PIC 9(02).
018100        10 FILLER                      PIC X VALUE '-'.
018200        10 WS-DTE-DIA                  PIC 9(02).
018300     05 FILLER                         PIC X VALUE 'T'.
018400     05 WS-DTE-HORA.
018500        10 WS-DTE-HH                   PIC 9(02).
018600        10 FILLER                      PIC X VALUE ':'.
018700        10 WS-DTE-MM                   PIC 9(02).
018800        10 FILLER                      PIC X VALUE ':'.
018900        10 WS-DTE-SS                   PIC 9(02).
019000
019100 01  WS-DATETIME-RECIBO.
019200     05 WS-DTR-FECHA.
019300        10 WS-DTR-ANIO                 PIC 9(04).
019400        10 FILLER                      PIC X VALUE '-'.
019500        10 WS-DTR-MES                  PIC 9(02).
019600        10 FILLER                      PIC X VALUE '-'.
019700        10 WS-DTR-DIA                  PIC 9(02).
019800     05 FILLER                         PIC X VALUE SPACE.
019900     05 WS-DTR-HORA.
020000        10 WS-DTR-HH                   PIC 9(02).
020100        10 FILLER                      PIC X VALUE ':'.
020200        10 WS-DTR-MM                   PIC 9(02).
020300
020400******************************************************************
020500*    CALL LINKAGE AREAS FOR THE MASTER LOOKUP SUBPROGRAMS        *
020600******************************************************************
020700 01  WS-CUST-ENTRADA.
020800     05 WS-CUST-ENT-ACCOUNT-NO         PIC X(15).
020900     05 FILLER                         PIC X(05) VALUE SPACES.
021000
021100 01  WS-CUST-SALIDA.
021200     05 WS-CUST-ACCOUNT-NO             PIC X(15).
021300     05 WS-CUST-NAME                   PIC X(40).
021400     05 WS-CUST-ADDRESS                PIC X(60).
021500     05 WS-CUST-PHONE                  PIC X(15).
021600     05 WS-CUST-UNITS-CONSUMED         PIC 9(07).
021700     05 WS-CUST-FOUND-SW               PIC X(01).
021800        88 WS-CUST-FOUND                     VALUE 'S'.
021900        88 WS-CUST-NOT-FOUND                 VALUE 'N'.
022000     05 FILLER                         PIC X(05) VALUE SPACES.
022100
022200 01  WS-ITEM-ENTRADA.
022300     05 WS-ITEM-ENT-ITEM-CODE          PIC X(10).
022400     05 FILLER                         PIC X(05) VALUE SPACES.
022500
022600 01  WS-ITEM-SALIDA.
022700     05 WS-ITEM-CODE                   PIC X(10).
022800     05 WS-ITEM-NAME                   PIC X(40).
022900     05 WS-ITEM-UNIT-PRICE             PIC S9(07)V99.
023000     05 WS-ITEM-FOUND-SW               PIC X(01).
023100        88 WS-ITEM-FOUND                     VALUE 'S'.
023200        88 WS-ITEM-NOT-FOUND                 VALUE 'N'.
023300     05 FILLER                         PIC X(05) VALUE SPACES.
023400
023500 01  WS-TIER-ENTRADA.
023600     05 WS-TIER-ENT.
023700        10 WS-TIER-ENT-UNITS           PIC 9(07).
023800     05 WS-TIER-SAL.
023900        10 WS-TIER-SAL-ENERGY-CHARGE   PIC S9(07)V99.
024000        10 FILLER                      PIC X(05).
024100     05 FILLER                         PIC X(05) VALUE SPACES.
024200*----------------------------------------------------------------*
024300*    STANDALONE WORK ITEMS - NOT PART OF ANY RECORD GROUP, SO    *
024400*    THEY STAY AS 77-LEVELS RATHER THAN CLUTTERING A GROUP.      *
024500*----------------------------------------------------------------*
024600 77  WS-TAX-RATE                      PIC 9V999 VALUE 0.150.
024700 77  WS-LI-QTY                        PIC 9(05) VALUE ZERO.
024800 PROCEDURE DIVISION.
024900*----------------------------------------------------------------*
025000     PERFORM 1000-INICIAR-PROGRAMA
025100        THRU 1000-INICIAR-PROGRAMA-FIN.
025200
025300     PERFORM 2000-PROCESAR-PROGRAMA
025400        THRU 2000-PROCESAR-PROGRAMA-FIN
025500       UNTIL FS-BILL-REQUEST-EOF.
025600
025700     PERFORM 3000-FINALIZAR-PROGRAMA
025800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
025900
026000     DISPLAY '#FACTURAS GENERADAS : ' WS-TOTAL-FACTURAS.
026100     DISPLAY '#FACTURAS RECHAZADAS: ' WS-TOTAL-RECHAZADAS.
026200     DISPLAY '#ITEMS RECHAZADOS   : ' WS-TOTAL-ITEMS-RECHAZADOS.
026300
026400     STOP RUN.
026500*----------------------------------------------------------------*
026600 1000-INICIAR-PROGRAMA.
026700
026800     ACCEPT WS-SYS-DATE-RAW FROM DATE YYYYMMDD.
026900     ACCEPT WS-SYS-TIME-RAW FROM TIME.
027000
027100     MOVE WS-SYS-DATE-RAW (1:4) TO WS-CURRENT-YEAR.
027200     MOVE WS-SYS-DATE-RAW (5:2) TO WS-CURRENT-MONTH.
027300     MOVE WS-SYS-DATE-RAW (7:2) TO WS-CURRENT-DAY.
027400     MOVE WS-SYS-TIME-RAW (1:2) TO WS-CURRENT-HOURS.
027500     MOVE WS-SYS-TIME-RAW (3:2) TO WS-CURRENT-MINUTE.
027600     MOVE WS-SYS-TIME-RAW (5:2) TO WS-CURRENT-SECOND.
027700     MOVE WS-SYS-TIME-RAW (7:2) TO WS-CURRENT-MILLISECONDS.
027800
027900     PERFORM 1110-ABRIR-ENT-BILL-REQUEST
028000        THRU 1110-ABRIR-ENT-BILL-REQUEST-FIN.
028100
028200     PERFORM 1150-OBTENER-ULTIMO-ID
028300        THRU 1150-OBTENER-ULTIMO-ID-FIN.
028400
028500     PERFORM 1160-ABRIR-SAL-BILL-OUTPUT
028600        THRU 1160-ABRIR-SAL-BILL-OUTPUT-FIN.
028700
028800     PERFORM 1170-ABRIR-SAL-RECIBOS
028900        THRU 1170-ABRIR-SAL-RECIBOS-FIN.
029000
029100     PERFORM 1180-ABRIR-SAL-ERRORES
029200        THRU 1180-ABRIR-SAL-ERRORES-FIN.
029300
029400     PERFORM 2200-LEER-BILL-REQUEST
029500        THRU 2200-LEER-BILL-REQUEST-FIN.
029600
029700 1000-INICIAR-PROGRAMA-FIN.
029800     EXIT.
029900*----------------------------------------------------------------*
030000 1110-ABRIR-ENT-BILL-REQUEST.
030100
030200     OPEN INPUT BILL-REQUEST-FILE.
030300
030400     EVALUATE TRUE
030500         WHEN FS-BILL-REQUEST-OK
030600              CONTINUE
030700         WHEN OTHER
030800              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE SOLICITUDES'
030900              DISPLAY 'FILE STATUS: ' FS-BILL-REQUEST
031000              STOP RUN
031100     END-EVALUATE.
031200
031300 1110-ABRIR-ENT-BILL-REQUEST-FIN.
031400     EXIT.
031500*----------------------------------------------------------------*
031600*    READ THE BILL MASTER SEQUENTIALLY ONE TIME TO FIND THE      *
031700*    HIGHEST SEQUENCE NUMBER ALREADY USED TODAY (PBB0038).       *
031800*----------------------------------------------------------------*
031900 1150-OBTENER-ULTIMO-ID.
032000
032100     MOVE ZERO TO WS-BID-SEQ.
032200     MOVE WS-CURRENT-DATE TO WS-BID-FECHA.
032300
032400     OPEN INPUT BILL-OUTPUT.
032500
032600     IF FS-BILL-OUTPUT-OK
032700        PERFORM 1155-LEER-BILL-OUTPUT
032800           THRU 1155-LEER-BILL-OUTPUT-FIN
032900           UNTIL FS-BILL-OUTPUT-EOF
033000        CLOSE BILL-OUTPUT
033100     END-IF.
033200
033300 1150-OBTENER-ULTIMO-ID-FIN.
033400     EXIT.
033500*----------------------------------------------------------------*
033600 1155-LEER-BILL-OUTPUT.
033700
033800     READ BILL-OUTPUT.
033900
034000     IF FS-BILL-OUTPUT-OK
034100        MOVE PH-BILL-ID (13:6) TO WS-BID-SEQ-EDIT
034200        IF PH-BILL-ID (5:8) = WS-BID-FECHA
034300           IF WS-BID-SEQ-EDIT > WS-BID-SEQ
034400              MOVE WS-BID-SEQ-EDIT TO WS-BID-SEQ
034500           END-IF
034600        END-IF
034700     END-IF.
034800
034900 1155-LEER-BILL-OUTPUT-FIN.
035000     EXIT.
035100*----------------------------------------------------------------*
035200 1160-ABRIR-SAL-BILL-OUTPUT.
035300
035400     OPEN EXTEND BILL-OUTPUT.
035500
035600     EVALUATE TRUE
035700         WHEN FS-BILL-OUTPUT-OK
035800              CONTINUE
035900         WHEN OTHER
036000              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE FACTURAS'
036100              DISPLAY 'FILE STATUS: ' FS-BILL-OUTPUT
036200              STOP RUN
036300     END-EVALUATE.
036400
036500 1160-ABRIR-SAL-BILL-OUTPUT-FIN.
036600     EXIT.
036700*----------------------------------------------------------------*
036800 1170-ABRIR-SAL-RECIBOS.
036900
037000     OPEN OUTPUT RECEIPT-PRINT-FILE.
037100
037200     EVALUATE TRUE
037300         WHEN FS-RECEIPT-OK
037400              CONTINUE
037500         WHEN OTHER
037600              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RECIBOS'
037700              DISPLAY 'FILE STATUS: ' FS-RECEIPT
037800              STOP RUN
037900     END-EVALUATE.
038000
038100 1170-ABRIR-SAL-RECIBOS-FIN.
038200     EXIT.
038300*----------------------------------------------------------------*
038400 1180-ABRIR-SAL-ERRORES.
038500
038600     OPEN OUTPUT ERROR-LOG-FILE.
038700
038800     EVALUATE TRUE
038900         WHEN FS-ERRORLOG-OK
039000              CONTINUE
039100         WHEN OTHER
039200              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ERRORES'
039300              DISPLAY 'FILE STATUS: ' FS-ERRORLOG
039400              STOP RUN
039500     END-EVALUATE.
039600
039700 1180-ABRIR-SAL-ERRORES-FIN.
039800     EXIT.
039900*----------------------------------------------------------------*
040000 2000-PROCESAR-PROGRAMA.
040100
040200     MOVE 'S' TO WS-CUST-FOUND-SW.
040300
040400     PERFORM 2300-VALIDAR-CLIENTE
040500        THRU 2300-VALIDAR-CLIENTE-FIN.
040600
040700     IF WS-CUST-FOUND
040800        PERFORM 2400-CALCULAR-CARGO-ENERGIA
040900           THRU 2400-CALCULAR-CARGO-ENERGIA-FIN
041000
041100        PERFORM 2500-ACUMULAR-ITEMS
041200           THRU 2500-ACUMULAR-ITEMS-FIN
041300
041400        PERFORM 2600-CALCULAR-TOTALES
041500           THRU 2600-CALCULAR-TOTALES-FIN
041600
041700        PERFORM 2650-GENERAR-ID-FACTURA
041800           THRU 2650-GENERAR-ID-FACTURA-FIN
041900
042000        PERFORM 2700-GRABAR-FACTURA
042100           THRU 2700-GRABAR-FACTURA-FIN
042200
042300        PERFORM 2800-IMPRIMIR-RECIBO
042400           THRU 2800-IMPRIMIR-RECIBO-FIN
042500
042600        ADD 1 TO WS-TOTAL-FACTURAS
042700     END-IF.
042800
042900     PERFORM 2200-LEER-BILL-REQUEST
043000        THRU 2200-LEER-BILL-REQUEST-FIN.
043100
043200 2000-PROCESAR-PROGRAMA-FIN.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 2200-LEER-BILL-REQUEST.
043600
043700     READ BILL-REQUEST-FILE.
043800
043900     EVALUATE TRUE
044000         WHEN FS-BILL-REQUEST-OK
044100              CONTINUE
044200         WHEN FS-BILL-REQUEST-EOF
044300              CONTINUE
044400         WHEN OTHER
044500              DISPLAY 'ERROR AL LEER EL ARCHIVO DE SOLICITUDES'
044600              DISPLAY 'FILE STATUS: ' FS-BILL-REQUEST
044700              STOP RUN
044800     END-EVALUATE.
044900
045000 2200-LEER-BILL-REQUEST-FIN.
045100     EXIT.
045200*----------------------------------------------------------------*
045300*    STEP 1 - READ CUSTOMER MASTER BY ACCOUNT-NO.  NOT FOUND IS  *
045400*    LOGGED AND THE REQUEST IS SKIPPED - THERE IS NO TERMINAL TO *
045500*    ABORT BACK TO IN A BATCH RUN (PBB0044).                    *
045600*----------------------------------------------------------------*
045700 2300-VALIDAR-CLIENTE.
045800
045900     MOVE PH-BREQ-ACCOUNT-NO TO WS-CUST-ENT-ACCOUNT-NO.
046000
046100     CALL 'PAHACUST' USING WS-CUST-ENTRADA, WS-CUST-SALIDA.
046200
046300     IF WS-CUST-NOT-FOUND
046400        PERFORM 2310-ERROR-CLIENTE
046500           THRU 2310-ERROR-CLIENTE-FIN
046600     END-IF.
046700
046800 2300-VALIDAR-CLIENTE-FIN.
046900     EXIT.
047000*----------------------------------------------------------------*
047100 2310-ERROR-CLIENTE.
047200
047300     MOVE PH-BILL-REQUEST-REC TO PH-ERR-REJECTED-REC.
047400     MOVE 'CUENTA-INEXISTENTE' TO PH-ERR-CODE.
047500     MOVE 'ACCOUNT-NO NOT ON CUSTOMER MASTER - BILL SKIPPED'
047600       TO PH-ERR-TEXT.
047700
047800     PERFORM 2900-GRABAR-ERROR
047900        THRU 2900-GRABAR-ERROR-FIN.
048000
048100     ADD 1 TO WS-TOTAL-RECHAZADAS.
048200
048300 2310-ERROR-CLIENTE-FIN.
048400     EXIT.
048500*----------------------------------------------------------------*
048600*    STEPS 2-3 - TIERED ENERGY CHARGE, VIA PAHATIER.             *
048700*----------------------------------------------------------------*
048800 2400-CALCULAR-CARGO-ENERGIA.
048900
049000     MOVE WS-CUST-UNITS-CONSUMED TO WS-TIER-ENT-UNITS.
049100
049200     CALL 'PAHATIER' USING WS-TIER-ENTRADA.
049300
049400     MOVE WS-TIER-SAL-ENERGY-CHARGE TO WS-ENERGY-CHARGE.
049500
049600 2400-CALCULAR-CARGO-ENERGIA-FIN.
049700     EXIT.
049800*----------------------------------------------------------------*
049900*    STEP 4 - ITEM-TOTAL ACCUMULATION.  A BAD CODE OR A QUANTITY *
050000*    THAT IS NOT A POSITIVE INTEGER REJECTS JUST THAT LINE.      *
050100*----------------------------------------------------------------*
050200 2500-ACUMULAR-ITEMS.
050300
050400     MOVE ZERO TO WS-ITEM-TOTAL.
050500     MOVE ZERO TO WS-INDICE-ITEM.
050600
050700     PERFORM 2510-PROCESAR-UNA-LINEA
050800        THRU 2510-PROCESAR-UNA-LINEA-FIN
050900        VARYING WS-INDICE-ITEM FROM 1 BY 1
051000          UNTIL WS-INDICE-ITEM > PH-BREQ-LINE-ITEM-COUNT.
051100
051200 2500-ACUMULAR-ITEMS-FIN.
051300     EXIT.
051400*----------------------------------------------------------------*
051500 2510-PROCESAR-UNA-LINEA.
051600
051700     IF PH-BREQ-ITEM-QTY (WS-INDICE-ITEM) NOT > ZERO
051800        PERFORM 2520-ERROR-ITEM
051900           THRU 2520-ERROR-ITEM-FIN
052000        GO TO 2510-PROCESAR-UNA-LINEA-FIN
052100     END-IF.
052200
052300     MOVE PH-BREQ-ITEM-CODE (WS-INDICE-ITEM)
052400       TO WS-ITEM-ENT-ITEM-CODE.
052500
052600     CALL 'PAHAITMS' USING WS-ITEM-ENTRADA, WS-ITEM-SALIDA.
052700
052800     IF WS-ITEM-NOT-FOUND
052900        PERFORM 2520-ERROR-ITEM
053000           THRU 2520-ERROR-ITEM-FIN
053100        GO TO 2510-PROCESAR-UNA-LINEA-FIN
053200     END-IF.
053300
053400     MOVE WS-ITEM-UNIT-PRICE TO WS-LI-UNIT-PRICE.
053500     MOVE PH-BREQ-ITEM-QTY (WS-INDICE-ITEM) TO WS-LI-QTY.
053600
053700     MULTIPLY WS-LI-UNIT-PRICE BY WS-LI-QTY
053800        GIVING WS-LI-AMOUNT.
053900
054000     ADD WS-LI-AMOUNT TO WS-ITEM-TOTAL.
054100
054200 2510-PROCESAR-UNA-LINEA-FIN.
054300     EXIT.
054400*----------------------------------------------------------------*
054500 2520-ERROR-ITEM.
054600
054700     MOVE PH-BILL-REQUEST-REC TO PH-ERR-REJECTED-REC.
054800     MOVE 'LINEA-RECHAZADA' TO PH-ERR-CODE.
054900     MOVE 'ITEM CODE NOT FOUND OR QTY NOT POSITIVE - LINE SKIPPED'
055000       TO PH-ERR-TEXT.
055100
055200     PERFORM 2900-GRABAR-ERROR
055300        THRU 2900-GRABAR-ERROR-FIN.
055400
055500     ADD 1 TO WS-TOTAL-ITEMS-RECHAZADOS.
055600
055700 2520-ERROR-ITEM-FIN.
055800     EXIT.
055900*----------------------------------------------------------------*
056000*    STEPS 5-7 - SUBTOTAL, TAX, GRAND TOTAL.  ROUNDED HALF-UP,   *
056100*    AS THE ORIGINAL FLOATING-POINT ROUND ALWAYS ROUNDED HALF-UP *
056200*    ON A POSITIVE AMOUNT (PBB0023).                             *
056300*----------------------------------------------------------------*
056400 2600-CALCULAR-TOTALES.
056500
056600     ADD WS-ENERGY-CHARGE, WS-ITEM-TOTAL GIVING WS-SUBTOTAL.
056700
056800     COMPUTE WS-TAX ROUNDED = WS-SUBTOTAL * WS-TAX-RATE.
056900
057000     ADD WS-SUBTOTAL, WS-TAX GIVING WS-GRAND-TOTAL.
057100
057200 2600-CALCULAR-TOTALES-FIN.
057300     EXIT.
057400*----------------------------------------------------------------*
057500 2650-GENERAR-ID-FACTURA.
057600
057700     ADD 1 TO WS-BID-SEQ.
057800     MOVE WS-BID-SEQ TO WS-BID-SEQ-EDIT.
057900     MOVE WS-CURRENT-DATE TO WS-BID-FECHA.
058000
058100 2650-GENERAR-ID-FACTURA-FIN.
058200     EXIT.
058300*----------------------------------------------------------------*
058400 2700-GRABAR-FACTURA.
058500
058600     MOVE SPACES TO PH-BILL-OUT-REG.
058700
058800     STRING WS-BID-PREFIX        DELIMITED BY SIZE
058900            WS-BID-FECHA         DELIMITED BY SIZE
059000            WS-BID-SEQ-EDIT      DELIMITED BY SIZE
059100       INTO PH-BILL-ID.
059200
059300     MOVE WS-CURRENT-YEAR   TO WS-DTE-ANIO.
059400     MOVE WS-CURRENT-MONTH  TO WS-DTE-MES.
059500     MOVE WS-CURRENT-DAY    TO WS-DTE-DIA.
059600     MOVE WS-CURRENT-HOURS  TO WS-DTE-HH.
059700     MOVE WS-CURRENT-MINUTE TO WS-DTE-MM.
059800     MOVE WS-CURRENT-SECOND TO WS-DTE-SS.
059900
060000     MOVE PH-BREQ-ACCOUNT-NO   TO PH-BILL-ACCOUNT-NO.
060100     MOVE WS-DATETIME-EDITADO  TO PH-BILL-DATETIME.
060200     MOVE WS-CUST-UNITS-CONSUMED TO PH-BILL-UNITS.
060300     MOVE WS-ENERGY-CHARGE     TO PH-BILL-ENERGY-CHARGE.
060400     MOVE WS-ITEM-TOTAL        TO PH-BILL-ITEM-TOTAL.
060500     MOVE WS-TAX               TO PH-BILL-TAX.
060600     MOVE WS-GRAND-TOTAL       TO PH-BILL-GRAND-TOTAL.
060700
060800     WRITE PH-BILL-OUT-REG.
060900
061000 2700-GRABAR-FACTURA-FIN.
061100     EXIT.
061200*----------------------------------------------------------------*
061300*    STEP 10 - PRINT THE FIXED 46-COLUMN RECEIPT.                *
061400*----------------------------------------------------------------*
061500 2800-IMPRIMIR-RECIBO.
061600
061700     MOVE PH-RCPT-BORDER-LINE    TO PH-RECEIPT-LINE.
061800     WRITE PH-RECEIPT-LINE.
061900
062000     MOVE PH-RCPT-TITLE-LINE     TO PH-RECEIPT-LINE.
062100     WRITE PH-RECEIPT-LINE.
062200
062300     MOVE PH-RCPT-BORDER-LINE    TO PH-RECEIPT-LINE.
062400     WRITE PH-RECEIPT-LINE.
062500
062600     MOVE PH-BILL-ID             TO PH-RCPT-BILL-ID.
062700     MOVE PH-RCPT-BILL-ID-LINE   TO PH-RECEIPT-LINE.
062800     WRITE PH-RECEIPT-LINE.
062900
063000     MOVE WS-CURRENT-YEAR   TO WS-DTR-ANIO.
063100     MOVE WS-CURRENT-MONTH  TO WS-DTR-MES.
063200     MOVE WS-CURRENT-DAY    TO WS-DTR-DIA.
063300     MOVE WS-CURRENT-HOURS  TO WS-DTR-HH.
063400     MOVE WS-CURRENT-MINUTE TO WS-DTR-MM.
063500     MOVE WS-DATETIME-RECIBO TO PH-RCPT-DATETIME.
063600     MOVE PH-RCPT-DATETIME-LINE  TO PH-RECEIPT-LINE.
063700     WRITE PH-RECEIPT-LINE.
063800
063900     MOVE PH-BREQ-ACCOUNT-NO     TO PH-RCPT-ACCOUNT-NO.
064000     MOVE PH-RCPT-ACCOUNT-LINE   TO PH-RECEIPT-LINE.
064100     WRITE PH-RECEIPT-LINE.
064200
064300     MOVE WS-CUST-NAME           TO PH-RCPT-CUST-NAME.
064400     MOVE PH-RCPT-CUSTOMER-LINE  TO PH-RECEIPT-LINE.
064500     WRITE PH-RECEIPT-LINE.
064600
064700     MOVE WS-CUST-PHONE          TO PH-RCPT-CUST-PHONE.
064800     MOVE PH-RCPT-PHONE-LINE     TO PH-RECEIPT-LINE.
064900     WRITE PH-RECEIPT-LINE.
065000
065100     MOVE PH-RCPT-DASH-LINE      TO PH-RECEIPT-LINE.
065200     WRITE PH-RECEIPT-LINE.
065300
065400     MOVE WS-CUST-UNITS-CONSUMED TO PH-RCPT-UNITS.
065500     MOVE PH-RCPT-UNITS-LINE     TO PH-RECEIPT-LINE.
065600     WRITE PH-RECEIPT-LINE.
065700
065800     MOVE WS-ENERGY-CHARGE       TO PH-RCPT-ENERGY-CHARGE.
065900     MOVE PH-RCPT-ENERGY-LINE    TO PH-RECEIPT-LINE.
066000     WRITE PH-RECEIPT-LINE.
066100
066200     MOVE WS-ITEM-TOTAL          TO PH-RCPT-ITEM-TOTAL.
066300     MOVE PH-RCPT-ITEMS-LINE     TO PH-RECEIPT-LINE.
066400     WRITE PH-RECEIPT-LINE.
066500
066600     MOVE WS-TAX                 TO PH-RCPT-TAX.
066700     MOVE PH-RCPT-TAX-LINE       TO PH-RECEIPT-LINE.
066800     WRITE PH-RECEIPT-LINE.
066900
067000     MOVE PH-RCPT-DASH-LINE      TO PH-RECEIPT-LINE.
067100     WRITE PH-RECEIPT-LINE.
067200
067300     MOVE WS-GRAND-TOTAL         TO PH-RCPT-GRAND-TOTAL.
067400     MOVE PH-RCPT-GRAND-TOTAL-LINE TO PH-RECEIPT-LINE.
067500     WRITE PH-RECEIPT-LINE.
067600
067700     MOVE PH-RCPT-BORDER-LINE    TO PH-RECEIPT-LINE.
067800     WRITE PH-RECEIPT-LINE.
067900
068000 2800-IMPRIMIR-RECIBO-FIN.
068100     EXIT.
068200*----------------------------------------------------------------*
068300 2900-GRABAR-ERROR.
068400
068500     WRITE PH-ERROR-LOG-REC.
068600
068700 2900-GRABAR-ERROR-FIN.
068800     EXIT.
068900*----------------------------------------------------------------*
069000 3000-FINALIZAR-PROGRAMA.
069100
069200     PERFORM 3200-CERRAR-ARCHIVOS
069300        THRU 3200-CERRAR-ARCHIVOS-FIN.
069400
069500 3000-FINALIZAR-PROGRAMA-FIN.
069600     EXIT.
069700*----------------------------------------------------------------*
069800 3200-CERRAR-ARCHIVOS.
069900
070000     CLOSE BILL-REQUEST-FILE
070100           BILL-OUTPUT
070200           RECEIPT-PRINT-FILE
070300           ERROR-LOG-FILE.
070400
070500     IF NOT FS-BILL-REQUEST-OK
070600        DISPLAY 'ERROR AL CERRAR SOLICITUDES: ' FS-BILL-REQUEST
070700     END-IF.
070800
070900     IF NOT FS-BILL-OUTPUT-OK
071000        DISPLAY 'ERROR AL CERRAR FACTURAS: ' FS-BILL-OUTPUT
071100     END-IF.
071200
071300 3200-CERRAR-ARCHIVOS-FIN.
071400     EXIT.
071500*----------------------------------------------------------------*
071600     END PROGRAM PAHABILL.
