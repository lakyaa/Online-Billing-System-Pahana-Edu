000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAHAITMS.
000300 AUTHOR. S. URDANETA.
000400 INSTALLATION. PAHANA EDU DATA PROCESSING - BILLING UNIT.
000500 DATE-WRITTEN. 11/02/1993.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BILLING USE ONLY.
000800******************************************************************
000900*                     C H A N G E   L O G                       *
001000******************************************************************
001100* 110293 SU  PIM0001 ORIGINAL ITEM MASTER LOOKUP-BY-CODE         *
001200*              SUBPROGRAM, WRITTEN TO THE SAME SHAPE AS THE      *
001300*              CUSTOMER MASTER LOOKUP (PAHACUST) SO THE BILLING  *
001400*              DRIVER CALLS BOTH THE SAME WAY.                  *
001500* 030295 SU  PIM0006 UNIT PRICE WIDENED FROM 9(05)V99 TO         *
001600*              S9(07)V99 - A FEW LAB-EQUIPMENT ITEMS PRICED      *
001700*              OVER $999.99 BLEW OUT THE OLD FIELD.              *
001800* 091997 LMC PIM0012 ADDED LK-ITEM-FOUND-SW, SAME PATTERN AS     *
001900*              PCM0017 IN THE CUSTOMER LOOKUP.                   *
002000* 122298 LMC PIM0016 Y2K REVIEW - NO DATE FIELDS, NOTHING TO     *
002100*              REMEDIATE.  SIGNED OFF.                           *
002200* 061403 DAP PIM0021 ADDED WS-LOOKUP-COUNTERS FOR THE NIGHTLY    *
002300*              OPERATIONS LOG, SAME AS PCM0030.                  *
002400* 140709 DAP PIM0025 CLOSE THE FILE ON EVERY CALL AGAIN, SAME    *
002500*              FIX AS PCM0036 - THE SCHEDULER ISSUE HIT BOTH     *
002600*              LOOKUP SUBPROGRAMS.                               *
002700* 031512 DAP PIM0029 WS-PRICE-EDIT AND WS-NOTFOUND-COUNT PULLED  *
002800*              OUT OF THEIR GROUPS TO 77-LEVELS - NEITHER ONE WAS *
002900*              PART OF A REWRITABLE RECORD.                       *
003000* 031512 DAP PIM0030 ADDED LK-ITEM-MASTER-REG-R SO A CALLER      *
003100*              CAN MOVE THE WHOLE LOOKUP ANSWER AS ONE RAW       *
003200*              FIELD INSTEAD OF NAMING EVERY SUBFIELD.           *
003300******************************************************************
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS PH-CLASE-NUMERICA IS '0' THRU '9'
004000     UPSI-0 ON STATUS IS PH-SW-TRACE-ON
004100             OFF STATUS IS PH-SW-TRACE-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT ITEM-MASTER
004700         ASSIGN TO 'ITEMMAST'
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS RANDOM
005000         FILE STATUS IS FS-ITEM
005100         RECORD KEY IS PH-ITEM-CODE.
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  ITEM-MASTER.
005700 01  PH-ITEM-MASTER-REG.
005800     05 PH-ITEM-CODE                PIC X(10).
005900     05 PH-ITEM-NAME                PIC X(40).
006000     05 PH-ITEM-UNIT-PRICE          PIC S9(07)V99.
006100     05 FILLER                      PIC X(18).
006200 01  PH-ITEM-MASTER-REG-R REDEFINES PH-ITEM-MASTER-REG.
006300     05 PH-ITEM-MASTER-RAW          PIC X(70).
006400*----------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600
006700 01  FS-STATUS.
006800     05 FS-ITEM                     PIC X(2).
006900        88 FS-ITEM-OK                      VALUE '00'.
007000        88 FS-ITEM-EOF                      VALUE '10'.
007100        88 FS-ITEM-NFD                      VALUE '35'.
007200        88 FS-ITEM-CLAVE-INV                VALUE '21'.
007300        88 FS-ITEM-CLAVE-DUP                VALUE '22'.
007400        88 FS-ITEM-CLAVE-NFD                VALUE '23'.
007500     05 FILLER                 PIC X(08).
007600
007700 01  WS-LOOKUP-COUNTERS.
007800     05 WS-LOOKUP-COUNT             PIC 9(07) COMP VALUE ZERO.
007900 01  WS-LOOKUP-COUNTERS-R REDEFINES WS-LOOKUP-COUNTERS.
008000     05 WS-LOOKUP-COUNTERS-RAW      PIC X(04).
008100*----------------------------------------------------------------*
008200*    STANDALONE WORK ITEMS - NOT PART OF ANY RECORD GROUP.       *
008300*----------------------------------------------------------------*
008400 77  WS-PRICE-EDIT                   PIC S9(07)V99 VALUE ZERO.
008500 77  WS-NOTFOUND-COUNT               PIC 9(07) COMP VALUE ZERO.
008600*----------------------------------------------------------------*
008700 LINKAGE SECTION.
008800 01  LK-ENTRADA.
008900     05 LK-ENT-ITEM-CODE            PIC X(10).
009000     05 FILLER                 PIC X(90).
009100
009200 01  LK-ITEM-MASTER-REG.
009300     05 LK-ITEM-CODE                PIC X(10).
009400     05 LK-ITEM-NAME                PIC X(40).
009500     05 LK-ITEM-UNIT-PRICE          PIC S9(07)V99.
009600     05 LK-ITEM-FOUND-SW            PIC X(01).
009700        88 LK-ITEM-FOUND                   VALUE 'S'.
009800        88 LK-ITEM-NOT-FOUND               VALUE 'N'.
009900     05 FILLER                 PIC X(08).
010000 01  LK-ITEM-MASTER-REG-R REDEFINES LK-ITEM-MASTER-REG.
010100     05 LK-ITEM-MASTER-RAW         PIC X(68).
010200*----------------------------------------------------------------*
010300 PROCEDURE DIVISION USING LK-ENTRADA, LK-ITEM-MASTER-REG.
010400*----------------------------------------------------------------*
010500     PERFORM 1000-INICIAR-PROGRAMA
010600        THRU 1000-INICIAR-PROGRAMA-FIN.
010700
010800     PERFORM 3000-FINALIZAR-PROGRAMA
010900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
011000
011100     EXIT PROGRAM.
011200*----------------------------------------------------------------*
011300 1000-INICIAR-PROGRAMA.
011400
011500     PERFORM 1100-ABRIR-ARCHIVOS
011600        THRU 1100-ABRIR-ARCHIVOS-FIN.
011700
011800     PERFORM 1300-BUSCAR-ITEM
011900        THRU 1300-BUSCAR-ITEM-FIN.
012000
012100 1000-INICIAR-PROGRAMA-FIN.
012200     EXIT.
012300*----------------------------------------------------------------*
012400 1100-ABRIR-ARCHIVOS.
012500
012600     OPEN INPUT ITEM-MASTER.
012700
012800     EVALUATE TRUE
012900         WHEN FS-ITEM-OK
013000              CONTINUE
013100         WHEN OTHER
013200              DISPLAY 'ERROR AL ABRIR EL ARCHIVO MAESTRO ITEMS'
013300              DISPLAY 'FILE STATUS: ' FS-ITEM
013400              MOVE 'N' TO LK-ITEM-FOUND-SW
013500              GO TO 1100-ABRIR-ARCHIVOS-FIN
013600     END-EVALUATE.
013700
013800 1100-ABRIR-ARCHIVOS-FIN.
013900     EXIT.
014000*----------------------------------------------------------------*
014100 1300-BUSCAR-ITEM.
014200
014300     ADD 1 TO WS-LOOKUP-COUNT.
014400
014500     MOVE LK-ENT-ITEM-CODE TO PH-ITEM-CODE.
014600
014700     READ ITEM-MASTER
014800         INVALID KEY MOVE '23' TO FS-ITEM
014900     END-READ.
015000
015100     EVALUATE TRUE
015200         WHEN FS-ITEM-OK
015300              PERFORM 2105-MOSTRAR-DATOS
015400                 THRU 2105-MOSTRAR-DATOS-FIN
015500         WHEN FS-ITEM-CLAVE-NFD
015600              ADD 1 TO WS-NOTFOUND-COUNT
015700              MOVE 'N' TO LK-ITEM-FOUND-SW
015800         WHEN OTHER
015900              DISPLAY 'ERROR AL LEER EL MAESTRO DE ITEMS'
016000              DISPLAY 'FILE STATUS: ' FS-ITEM
016100              MOVE 'N' TO LK-ITEM-FOUND-SW
016200     END-EVALUATE.
016300
016400 1300-BUSCAR-ITEM-FIN.
016500     EXIT.
016600*----------------------------------------------------------------*
016700 2105-MOSTRAR-DATOS.
016800
016900     MOVE PH-ITEM-CODE              TO LK-ITEM-CODE.
017000     MOVE PH-ITEM-NAME              TO LK-ITEM-NAME.
017100     MOVE PH-ITEM-UNIT-PRICE        TO LK-ITEM-UNIT-PRICE.
017200     MOVE 'S'                       TO LK-ITEM-FOUND-SW.
017300
017400 2105-MOSTRAR-DATOS-FIN.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 3000-FINALIZAR-PROGRAMA.
017800
017900     PERFORM 3200-CERRAR-ARCHIVOS
018000        THRU 3200-CERRAR-ARCHIVOS-FIN.
018100
018200 3000-FINALIZAR-PROGRAMA-FIN.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 3200-CERRAR-ARCHIVOS.
018600
018700     CLOSE ITEM-MASTER.
018800
018900     IF NOT FS-ITEM-OK
019000        DISPLAY 'ERROR AL CERRAR MAESTRO DE ITEMS: ' FS-ITEM
019100     END-IF.
019200
019300 3200-CERRAR-ARCHIVOS-FIN.
019400     EXIT.
019500*----------------------------------------------------------------*
019600     END PROGRAM PAHAITMS.
