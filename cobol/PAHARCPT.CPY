000100******************************************************************
000200*    PAHARCPT.CPY                                                *
000300*    PRINT-LINE LAYOUTS FOR THE BILL RECEIPT (PAHABILL) AND THE  *
000400*    ITEM MASTER LISTING (PAHAIMNT).  ONE 01-GROUP PER PRINTED   *
000500*    LINE, EACH MOVEd WHOLE INTO THE OWNING PROGRAM'S FD RECORD  *
000600*    BEFORE THE WRITE - SAME SHAPE AS THE OLD STATEMENT-PRINTING *
000700*    COPYBOOK THIS ONE REPLACES.                                *
000800*                                                   PBR0923 JRM  *
000900*    BILL-RECEIPT LINES ARE FIXED AT 46 CHARACTERS WIDE PER THE  *
001000*    RECEIPT SPECIFICATION - DO NOT WIDEN THEM.        PBR0923   *
001100*    031512 DAP - TITLE-LINE FILLER WAS ONE BYTE SHORT FOR THE *
001200*    25-CHARACTER TITLE LITERAL, TRUNCATING THE PRINTED TITLE. *
001300*    WIDENED TO X(25) AND TOOK THE BYTE BACK FROM THE TRAILING  *
001400*    SPACER SO THE LINE STILL TOTALS 46.            PCT0042    *
001500******************************************************************
001600 01  PH-RCPT-BORDER-LINE.
001700     05 FILLER                      PIC X(46) VALUE ALL '='.
001800
001900 01  PH-RCPT-DASH-LINE.
002000     05 FILLER                      PIC X(46) VALUE ALL '-'.
002100
002200 01  PH-RCPT-TITLE-LINE.
002300     05 FILLER                      PIC X(10) VALUE SPACES.
002400     05 FILLER                      PIC X(25)
002500                          VALUE 'PAHANA EDU - BILL RECEIPT'.
002600     05 FILLER                      PIC X(11) VALUE SPACES.
002700
002800 01  PH-RCPT-BILL-ID-LINE.
002900     05 FILLER                      PIC X(13) VALUE 'Bill ID      '.
003000     05 FILLER                      PIC X(02) VALUE ': '.
003100     05 PH-RCPT-BILL-ID             PIC X(20).
003200     05 FILLER                      PIC X(11) VALUE SPACES.
003300
003400 01  PH-RCPT-DATETIME-LINE.
003500     05 FILLER                      PIC X(13) VALUE 'Date/Time    '.
003600     05 FILLER                      PIC X(02) VALUE ': '.
003700     05 PH-RCPT-DATETIME            PIC X(16).
003800     05 FILLER                      PIC X(15) VALUE SPACES.
003900
004000 01  PH-RCPT-ACCOUNT-LINE.
004100     05 FILLER                      PIC X(13) VALUE 'Account No   '.
004200     05 FILLER                      PIC X(02) VALUE ': '.
004300     05 PH-RCPT-ACCOUNT-NO           PIC X(15).
004400     05 FILLER                      PIC X(16) VALUE SPACES.
004500
004600 01  PH-RCPT-CUSTOMER-LINE.
004700     05 FILLER                      PIC X(13) VALUE 'Customer     '.
004800     05 FILLER                      PIC X(02) VALUE ': '.
004900     05 PH-RCPT-CUST-NAME            PIC X(31).
005000
005100 01  PH-RCPT-PHONE-LINE.
005200     05 FILLER                      PIC X(13) VALUE 'Telephone    '.
005300     05 FILLER                      PIC X(02) VALUE ': '.
005400     05 PH-RCPT-CUST-PHONE           PIC X(15).
005500     05 FILLER                      PIC X(16) VALUE SPACES.
005600
005700 01  PH-RCPT-UNITS-LINE.
005800     05 FILLER                      PIC X(15) VALUE 'Units Consumed:'.
005900     05 FILLER                      PIC X(01) VALUE SPACE.
006000     05 PH-RCPT-UNITS                PIC ZZZZ,ZZ9.
006100     05 FILLER                      PIC X(22) VALUE SPACES.
006200
006300 01  PH-RCPT-ENERGY-LINE.
006400     05 FILLER                      PIC X(15) VALUE 'Energy Charge :'.
006500     05 FILLER                      PIC X(01) VALUE SPACE.
006600     05 PH-RCPT-ENERGY-CHARGE        PIC Z,ZZZ,ZZ9.99.
006700     05 FILLER                      PIC X(18) VALUE SPACES.
006800
006900 01  PH-RCPT-ITEMS-LINE.
007000     05 FILLER                      PIC X(15) VALUE 'Items Total   :'.
007100     05 FILLER                      PIC X(01) VALUE SPACE.
007200     05 PH-RCPT-ITEM-TOTAL           PIC Z,ZZZ,ZZ9.99.
007300     05 FILLER                      PIC X(18) VALUE SPACES.
007400
007500 01  PH-RCPT-TAX-LINE.
007600     05 FILLER                      PIC X(15) VALUE 'Tax (15%)     :'.
007700     05 FILLER                      PIC X(01) VALUE SPACE.
007800     05 PH-RCPT-TAX                  PIC Z,ZZZ,ZZ9.99.
007900     05 FILLER                      PIC X(18) VALUE SPACES.
008000
008100 01  PH-RCPT-GRAND-TOTAL-LINE.
008200     05 FILLER                      PIC X(15) VALUE 'GRAND TOTAL   :'.
008300     05 FILLER                      PIC X(01) VALUE SPACE.
008400     05 PH-RCPT-GRAND-TOTAL          PIC Z,ZZZ,ZZ9.99.
008500     05 FILLER                      PIC X(18) VALUE SPACES.
008600
008700******************************************************************
008800*    ITEM MASTER LISTING LINES (PAHAIMNT LIST-ITEMS) - NOT PART  *
008900*    OF THE RECEIPT, 80 COLUMNS WIDE TO MATCH A STANDARD PRINTER *
009000*    CARRIAGE.                                         PBI0923   *
009100******************************************************************
009200 01  PH-RCPT-ITEM-HDR-LINE.
009300     05 FILLER                      PIC X(10) VALUE 'ITEM CODE '.
009400     05 FILLER                      PIC X(40) VALUE 'ITEM NAME'.
009500     05 FILLER                      PIC X(14) VALUE 'UNIT PRICE'.
009600     05 FILLER                      PIC X(16) VALUE SPACES.
009700
009800 01  PH-RCPT-ITEM-DTL-LINE.
009900     05 PH-RCPT-LIST-ITEM-CODE       PIC X(10).
010000     05 FILLER                      PIC X(01) VALUE SPACE.
010100     05 PH-RCPT-LIST-ITEM-NAME       PIC X(40).
010200     05 FILLER                      PIC X(01) VALUE SPACE.
010300     05 PH-RCPT-LIST-UNIT-PRICE      PIC Z,ZZZ,ZZ9.99.
010400     05 FILLER                      PIC X(16) VALUE SPACES.
